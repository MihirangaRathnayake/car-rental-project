000100*****************************************************************         
000200* CUSTMAST  -  RENTAL CUSTOMER MASTER RECORD LAYOUT                       
000300*                                                                         
000400*    ONE ENTRY PER REGISTERED RENTAL CUSTOMER.  KEYED ON                  
000500*    CUST-ID, ASCENDING, ONE RECORD PER LINE ON CUSTOMER-MASTER.          
000600*    CUST-EMAIL AND CUST-DRIVER-LICENSE ARE BUSINESS-UNIQUE --            
000700*    ENFORCED BY CUSTMSTR, NOT BY THE FILE ORGANIZATION.                  
000800*                                                                         
000900*    HISTORY                                                              
001000*    -------                                                              
001100*    1987-01-20  RBW   ORIGINAL LAYOUT.                                   
001200*    1991-06-04  RBW   SPLIT CUST-NAME INTO FIRST/LAST FOR THE            
001300*                       MAILING LABEL PROGRAM.                            
001400*    1996-02-27  DPK   ADDED CUST-EMAIL, CUST-DRIVER-LICENSE FOR          
001500*                       THE COUNTER AGENTS' LOOKUP SCREEN.                
001600*    1999-01-08  DPK   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.        
001700*                       NO CHANGE REQUIRED.                               
001800*    2004-08-30  LMT   ADDED CUST-NAME-LINE REDEFINES FOR THE             
001900*                       RENTAL REPORT DETAIL LINE.  TKT 4511.             
002000*****************************************************************         
002100 01  CUSTOMER-MASTER-RECORD.                                              
002200*--- PRIMARY KEY --------------------------------------------             
002300     05  CUST-KEY.                                                        
002400         10  CUST-ID                PIC 9(06).                            
002500*--- CUSTOMER NAME --------------------------------------------           
002600     05  CUST-NAME-GROUP.                                                 
002700         10  CUST-FIRST-NAME        PIC X(20).                            
002800         10  CUST-LAST-NAME         PIC X(20).                            
002900     05  CUST-NAME-LINE REDEFINES CUST-NAME-GROUP.                        
003000         10  CUST-NAME-LINE-TXT     PIC X(40).                            
003100*--- CONTACT / LICENSE -- UNIQUE ACROSS THE MASTER --------------         
003200     05  CUST-EMAIL                 PIC X(40).                            
003300     05  CUST-PHONE                 PIC X(15).                            
003400     05  CUST-DRIVER-LICENSE        PIC X(15).                            
003500     05  CUST-ADDRESS               PIC X(50).                            
003600*--- PAD TO PLANNED RECORD WIDTH -------------------------------          
003700     05  FILLER                     PIC X(04).                            
