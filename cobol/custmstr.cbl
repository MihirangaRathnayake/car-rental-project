000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     CUSTMSTR.                                                
000300 AUTHOR.         J R SAYLES.                                              
000400 INSTALLATION.   COBOL DEVELOPMENT CENTER.                                
000500 DATE-WRITTEN.   1987-02-18.                                              
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NON-CONFIDENTIAL.                                        
000800*****************************************************************         
000900*    CUSTMSTR - CUSTOMER MASTER SERVICE MODULE                            
001000*                                                                         
001100*    CALLED BY RENTBAT (AND BY THE ONLINE NEW-ACCOUNT                     
001200*    TRANSACTION, WHEN RUNNING) TO LOAD, SEARCH AND MAINTAIN              
001300*    THE CUSTOMER-MASTER FILE.  THE CALLER PASSES A FUNCTION              
001400*    CODE AND GETS BACK A RETURN CODE PLUS (WHERE APPLICABLE)             
001500*    THE MATCHING CUSTOMER-MASTER ROW.  THE TABLE IS KEPT IN              
001600*    CUST-ID ORDER FOR THE WHOLE RUN AND IS ONLY WRITTEN BACK             
001700*    TO CUSTOMER-MASTER ON THE 'EOJ' FUNCTION.                            
001800*                                                                         
001900*    FUNCTION CODES SUPPORTED (CUSTM-FUNCTION) -                          
002000*        LOAD    OPEN CUSTOMER-MASTER, LOAD THE TABLE, SEED IT            
002100*                IF THE FILE IS EMPTY.                                    
002200*        FIND    LOCATE BY CUSTM-SEARCH-CUST-ID.                          
002300*        EMAIL   LOCATE BY CUSTM-SEARCH-EMAIL.                            
002400*        LICNUM  LOCATE BY CUSTM-SEARCH-LICENSE.                          
002500*        PHONE   LOCATE BY CUSTM-SEARCH-PHONE.                            
002600*        UNIQ    CHECK CUSTM-SEARCH-EMAIL AND CUSTM-SEARCH-               
002700*                LICENSE FOR A CLASH AGAINST ANY ROW OTHER                
002800*                THAN CUSTM-SEARCH-CUST-ID.                               
002900*        EOJ     REWRITE CUSTOMER-MASTER FROM THE TABLE,                  
003000*                CUST-ID ASCENDING, AND CLOSE THE FILE.                   
003100*                                                                         
003200*    HISTORY                                                              
003300*    -------                                                              
003400*    1987-02-18  JRS   ORIGINAL MODULE - FIND/EOJ ONLY.                   
003500*    1990-10-04  RBW   ADDED EMAIL, LICNUM, PHONE FOR THE                 
003600*                       COUNTER AGENTS' LOOKUP SCREEN.                    
003700*    1995-06-14  DPK   ADDED UNIQ FOR NEW-ACCOUNT EDIT AGAINST            
003800*                       THE E-MAIL AND LICENSE FILE DUPLICATES            
003900*                       TURNED UP BY AUDIT.                               
004000*    1998-09-20  DPK   Y2K - NO DATE FIELDS ON THIS RECORD,               
004100*                       NO CHANGE REQUIRED.  VERIFIED AGAINST             
004200*                       THE CORPORATE Y2K CHECKLIST.                      
004300*    2003-05-19  LMT   SEED-THE-TABLE LOGIC ADDED FOR THE PILOT           
004400*                       LOT WHEN CUSTOMER-MASTER COMES UP                 
004500*                       EMPTY.  TICKET 4471.                              
004550*    2006-02-14  TJH   WS-UNIQ-SUBJECT-ID-X WAS CODED AT THE WRONG        
004560*                       LEVEL (01 OVER A 05 ITEM) AND NEVER               
004570*                       COMPILED CLEAN; MOVED UNDER WS-UNIQ-WORK          
004580*                       AS A 05 AND WIRED INTO THE REJECT TRACE           
004590*                       DISPLAY BELOW.  TICKET 4733.                      
004593*    2006-03-02  SGR   2000-FIND-BY-CUSTID NEVER PRIMED                   
004595*                       CUSTM-RETURN-CODE TO 4 BEFORE THE SEARCH          
004596*                       ALL, SO A MISS LEFT THE FIELD AT WHATEVER         
004597*                       1000-LOAD-CUST-TABLE OR THE PRIOR CALL HAD        
004598*                       LEFT IT - ON THE FIRST LOOKUP OF A RUN THAT       
004599*                       WAS ZERO, SO A BAD CUSTOMER ID WAS NEVER          
004600*                       REJECTED.  ADDED THE SAME PRIMING LINE            
004601*                       2100-FIND-BY-EMAIL ALREADY USES.  TKT 4741.       
004602*                                                                         
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER.   IBM-370.                                              
005000 OBJECT-COMPUTER.   IBM-370.                                              
005100 SPECIAL-NAMES.                                                           
005200     CLASS ALPHA-NUMERIC-CH IS 'A' THRU 'Z' 'a' THRU 'z'                  
005300     UPSI-0 IS FORCE-RESEED-SW.                                           
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT CUSTOMER-MASTER-FILE ASSIGN TO CUSTMAST                       
005700         ACCESS IS SEQUENTIAL                                             
005800         FILE STATUS IS WS-CUSTMAST-STATUS.                               
005900*                                                                         
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200*                                                                         
006300 FD  CUSTOMER-MASTER-FILE                                                 
006400     RECORDING MODE IS F                                                  
006500     BLOCK CONTAINS 0 RECORDS                                             
006600     LABEL RECORDS ARE STANDARD.                                          
006700 COPY CUSTMAST.                                                           
006800*                                                                         
006900 WORKING-STORAGE SECTION.                                                 
007000*                                                                         
007100 01  WS-FILE-SWITCHES.                                                    
007200     05  WS-CUSTMAST-STATUS     PIC X(02) VALUE SPACES.                   
007300         88  CUSTMAST-OK            VALUE '00'.                           
007400         88  CUSTMAST-EOF           VALUE '10'.                           
007500     05  WS-CUSTMAST-EOF-SW     PIC X(01) VALUE 'N'.                      
007600         88  CUSTMAST-AT-EOF        VALUE 'Y'.                            
007700*                                                                         
007800 01  WS-WORK-COUNTERS.                                                    
007900     05  WS-ROWS-READ           PIC 9(05) COMP VALUE 0.                   
008000     05  WS-SAVE-IDX            PIC 9(05) COMP VALUE 0.                   
008100     05  WS-LOOP-IDX            PIC 9(05) COMP VALUE 0.                   
008200*                                                                         
008300*--- IN-MEMORY CUSTOMER TABLE - CUST-ID ASCENDING FOR --------            
008400*--- SEARCH ALL --------------------------------------------              
008500 01  CUST-TABLE.                                                          
008600     05  CUSTAB-COUNT           PIC 9(05) COMP VALUE 0.                   
008700     05  CUSTAB-ENTRY OCCURS 500 TIMES                                    
008800             ASCENDING KEY IS CUSTAB-ID                                   
008900             INDEXED BY CUST-IDX.                                         
009000         10  CUSTAB-ID          PIC 9(06).                                
009100         10  CUSTAB-FIRST-NAME  PIC X(20).                                
009200         10  CUSTAB-LAST-NAME   PIC X(20).                                
009300         10  CUSTAB-EMAIL       PIC X(40).                                
009400         10  CUSTAB-PHONE       PIC X(15).                                
009500         10  CUSTAB-LICENSE     PIC X(15).                                
009600         10  CUSTAB-ADDRESS     PIC X(50).                                
009700*                                                                         
009800*--- ONE ROW OF SEED DATA, LOADED WHEN THE TABLE IS EMPTY ----            
009900 01  WS-SEED-TABLE.                                                       
010000     05  WS-SEED-ENTRY OCCURS 3 TIMES.                                    
010100         10  WS-SEED-ID         PIC 9(06).                                
010200         10  WS-SEED-FIRST      PIC X(20).                                
010300         10  WS-SEED-LAST       PIC X(20).                                
010400         10  WS-SEED-EMAIL      PIC X(40).                                
010500         10  WS-SEED-PHONE      PIC X(15).                                
010600         10  WS-SEED-LICENSE    PIC X(15).                                
010700         10  WS-SEED-ADDRESS    PIC X(50).                                
010800*                                                                         
010900*--- WORK AREA FOR THE UNIQUENESS EDIT - HOLDS THE SUBJECT ---            
011000*--- ROW'S OWN KEY SO IT IS NOT COMPARED AGAINST ITSELF -----             
011100 01  WS-UNIQ-WORK.                                                        
011200     05  WS-UNIQ-SUBJECT-ID     PIC 9(06).                                
011250*--- SUBJECT KEY SPLIT FOR THE AUDIT TRACE LINE THIS ---                  
011260*--- MODULE DISPLAYS TO SYSOUT ON A 'UNIQ' REJECT ------                  
011270     05  WS-UNIQ-SUBJECT-ID-X REDEFINES WS-UNIQ-SUBJECT-ID.               
011280         10  WS-UNIQ-SUBJECT-HI     PIC 9(03).                            
011290         10  WS-UNIQ-SUBJECT-LO     PIC 9(03).                            
011300     05  WS-UNIQ-EMAIL-HIT-SW   PIC X(01) VALUE 'N'.                      
011400         88  UNIQ-EMAIL-HIT         VALUE 'Y'.                            
011500     05  WS-UNIQ-LIC-HIT-SW     PIC X(01) VALUE 'N'.                      
011600         88  UNIQ-LIC-HIT           VALUE 'Y'.                            
012200*--- PHONE BROKEN OUT AREA/EXCHANGE/LINE FOR THE REJECT -----             
012300*--- TRACE LINE THE COUNTER SCREEN PRINTS ON A 'UNIQ' HIT ---             
012400 01  WS-PHONE-TRACE.                                                      
012500     05  WS-PHONE-TRACE-TEXT    PIC X(15).                                
012600 01  WS-PHONE-TRACE-X REDEFINES WS-PHONE-TRACE.                           
012700     05  WS-PHONE-AREA          PIC X(03).                                
012800     05  WS-PHONE-EXCH          PIC X(03).                                
012900     05  WS-PHONE-LINE          PIC X(09).                                
013000*                                                                         
013100 LINKAGE SECTION.                                                         
013200*                                                                         
013300 01  CUSTM-PARM.                                                          
013400     05  CUSTM-FUNCTION         PIC X(06).                                
013500         88  CUSTM-FN-LOAD          VALUE 'LOAD  '.                       
013600         88  CUSTM-FN-FIND          VALUE 'FIND  '.                       
013700         88  CUSTM-FN-EMAIL         VALUE 'EMAIL '.                       
013800         88  CUSTM-FN-LICNUM        VALUE 'LICNUM'.                       
013900         88  CUSTM-FN-PHONE         VALUE 'PHONE '.                       
014000         88  CUSTM-FN-UNIQ          VALUE 'UNIQ  '.                       
014100         88  CUSTM-FN-EOJ           VALUE 'EOJ   '.                       
014200     05  CUSTM-RETURN-CODE      PIC 9(02) COMP.                           
014300         88  CUSTM-OK               VALUE 0.                              
014400         88  CUSTM-NOT-FOUND        VALUE 4.                              
014500         88  CUSTM-NOT-UNIQUE       VALUE 8.                              
014600     05  CUSTM-SEARCH-CUST-ID   PIC 9(06).                                
014700     05  CUSTM-SEARCH-EMAIL     PIC X(40).                                
014800     05  CUSTM-SEARCH-LICENSE   PIC X(15).                                
014900     05  CUSTM-SEARCH-PHONE     PIC X(15).                                
015000     05  CUSTM-CUST-OUT.                                                  
015100         10  CUSTM-OUT-ID       PIC 9(06).                                
015200         10  CUSTM-OUT-FIRST    PIC X(20).                                
015300         10  CUSTM-OUT-LAST     PIC X(20).                                
015400         10  CUSTM-OUT-EMAIL    PIC X(40).                                
015500         10  CUSTM-OUT-PHONE    PIC X(15).                                
015600         10  CUSTM-OUT-LICENSE  PIC X(15).                                
015700         10  CUSTM-OUT-ADDRESS  PIC X(50).                                
015800*                                                                         
015900 PROCEDURE DIVISION USING CUSTM-PARM.                                     
016000*                                                                         
016100 0000-MAIN.                                                               
016200     EVALUATE TRUE                                                        
016300         WHEN CUSTM-FN-LOAD                                               
016400             PERFORM 1000-LOAD-CUST-TABLE THRU 1000-EXIT                  
016500         WHEN CUSTM-FN-FIND                                               
016600             PERFORM 2000-FIND-BY-CUSTID THRU 2000-EXIT                   
016700         WHEN CUSTM-FN-EMAIL                                              
016800             PERFORM 2100-FIND-BY-EMAIL THRU 2100-EXIT                    
016900         WHEN CUSTM-FN-LICNUM                                             
017000             PERFORM 2200-FIND-BY-LICENSE THRU 2200-EXIT                  
017100         WHEN CUSTM-FN-PHONE                                              
017200             PERFORM 2300-FIND-BY-PHONE THRU 2300-EXIT                    
017300         WHEN CUSTM-FN-UNIQ                                               
017400             PERFORM 3000-VALIDATE-UNIQUE THRU 3000-EXIT                  
017500         WHEN CUSTM-FN-EOJ                                                
017600             PERFORM 9000-REWRITE-CUST-MASTER THRU 9000-EXIT              
017700         WHEN OTHER                                                       
017800             MOVE 4 TO CUSTM-RETURN-CODE                                  
017900     END-EVALUATE.                                                        
018000     GOBACK.                                                              
018100*                                                                         
018200 1000-LOAD-CUST-TABLE.                                                    
018300     MOVE 0 TO CUSTAB-COUNT WS-ROWS-READ.                                 
018400     MOVE 'N' TO WS-CUSTMAST-EOF-SW.                                      
018500     OPEN INPUT CUSTOMER-MASTER-FILE.                                     
018600     IF NOT CUSTMAST-OK                                                   
018700         MOVE 4 TO CUSTM-RETURN-CODE                                      
018800         GO TO 1000-EXIT                                                  
018900     END-IF.                                                              
019000     PERFORM 1020-READ-ONE-CUST THRU 1020-EXIT                            
019100         UNTIL CUSTMAST-AT-EOF.                                           
019200     CLOSE CUSTOMER-MASTER-FILE.                                          
019300     IF CUSTAB-COUNT = 0                                                  
019400         PERFORM 1050-SEED-CUST-TABLE THRU 1050-EXIT                      
019500     END-IF.                                                              
019600     MOVE 0 TO CUSTM-RETURN-CODE.                                         
019700 1000-EXIT.                                                               
019800     EXIT.                                                                
019900*                                                                         
020000 1020-READ-ONE-CUST.                                                      
020100     READ CUSTOMER-MASTER-FILE                                            
020200         AT END                                                           
020300             MOVE 'Y' TO WS-CUSTMAST-EOF-SW                               
020400             GO TO 1020-EXIT                                              
020500     END-READ.                                                            
020600     ADD 1 TO WS-ROWS-READ CUSTAB-COUNT.                                  
020700     SET CUST-IDX TO CUSTAB-COUNT.                                        
020800     MOVE CUST-ID           TO CUSTAB-ID (CUST-IDX).                      
020900     MOVE CUST-FIRST-NAME   TO CUSTAB-FIRST-NAME (CUST-IDX).              
021000     MOVE CUST-LAST-NAME    TO CUSTAB-LAST-NAME (CUST-IDX).               
021100     MOVE CUST-EMAIL        TO CUSTAB-EMAIL (CUST-IDX).                   
021200     MOVE CUST-PHONE        TO CUSTAB-PHONE (CUST-IDX).                   
021300     MOVE CUST-DRIVER-LICENSE                                             
021400         TO CUSTAB-LICENSE (CUST-IDX).                                    
021500     MOVE CUST-ADDRESS      TO CUSTAB-ADDRESS (CUST-IDX).                 
021600 1020-EXIT.                                                               
021700     EXIT.                                                                
021800*                                                                         
021900*--- THE PILOT LOT - USED ONLY WHEN CUSTOMER-MASTER IS EMPTY -            
022000 1050-SEED-CUST-TABLE.                                                    
022100     MOVE 200001             TO WS-SEED-ID (1).                           
022200     MOVE 'JOHN'              TO WS-SEED-FIRST (1).                       
022300     MOVE 'DOE'               TO WS-SEED-LAST (1).                        
022400     MOVE 'JOHN.DOE@MAIL.COM' TO WS-SEED-EMAIL (1).                       
022500     MOVE '555-0101'          TO WS-SEED-PHONE (1).                       
022600     MOVE 'DL1000001'         TO WS-SEED-LICENSE (1).                     
022700     MOVE '100 MAIN ST'       TO WS-SEED-ADDRESS (1).                     
022800*                                                                         
022900     MOVE 200002              TO WS-SEED-ID (2).                          
023000     MOVE 'JANE'               TO WS-SEED-FIRST (2).                      
023100     MOVE 'SMITH'              TO WS-SEED-LAST (2).                       
023200     MOVE 'JANE.SMITH@MAIL.COM'                                           
023300         TO WS-SEED-EMAIL (2).                                            
023400     MOVE '555-0102'           TO WS-SEED-PHONE (2).                      
023500     MOVE 'DL1000002'          TO WS-SEED-LICENSE (2).                    
023600     MOVE '200 OAK AVE'        TO WS-SEED-ADDRESS (2).                    
023700*                                                                         
023800     MOVE 200003                TO WS-SEED-ID (3).                        
023900     MOVE 'MIKE'                 TO WS-SEED-FIRST (3).                    
024000     MOVE 'JOHNSON'              TO WS-SEED-LAST (3).                     
024100     MOVE 'MIKE.JOHNSON@MAIL.COM'                                         
024200         TO WS-SEED-EMAIL (3).                                            
024300     MOVE '555-0103'             TO WS-SEED-PHONE (3).                    
024400     MOVE 'DL1000003'            TO WS-SEED-LICENSE (3).                  
024500     MOVE '300 ELM ST'           TO WS-SEED-ADDRESS (3).                  
024600*                                                                         
024700     PERFORM 1060-APPEND-SEED-ROW THRU 1060-EXIT                          
024800         VARYING WS-LOOP-IDX FROM 1 BY 1 UNTIL WS-LOOP-IDX > 3.           
024900 1050-EXIT.                                                               
025000     EXIT.                                                                
025100*                                                                         
025200 1060-APPEND-SEED-ROW.                                                    
025300     ADD 1 TO CUSTAB-COUNT.                                               
025400     SET CUST-IDX TO CUSTAB-COUNT.                                        
025500     MOVE WS-SEED-ID (WS-LOOP-IDX)                                        
025600         TO CUSTAB-ID (CUST-IDX).                                         
025700     MOVE WS-SEED-FIRST (WS-LOOP-IDX)                                     
025800         TO CUSTAB-FIRST-NAME (CUST-IDX).                                 
025900     MOVE WS-SEED-LAST (WS-LOOP-IDX)                                      
026000         TO CUSTAB-LAST-NAME (CUST-IDX).                                  
026100     MOVE WS-SEED-EMAIL (WS-LOOP-IDX)                                     
026200         TO CUSTAB-EMAIL (CUST-IDX).                                      
026300     MOVE WS-SEED-PHONE (WS-LOOP-IDX)                                     
026400         TO CUSTAB-PHONE (CUST-IDX).                                      
026500     MOVE WS-SEED-LICENSE (WS-LOOP-IDX)                                   
026600         TO CUSTAB-LICENSE (CUST-IDX).                                    
026700     MOVE WS-SEED-ADDRESS (WS-LOOP-IDX)                                   
026800         TO CUSTAB-ADDRESS (CUST-IDX).                                    
026900 1060-EXIT.                                                               
027000     EXIT.                                                                
027100*                                                                         
027200 2000-FIND-BY-CUSTID.                                                     
027250     MOVE 4 TO CUSTM-RETURN-CODE.                                         
027300     SEARCH ALL CUSTAB-ENTRY                                              
027400         WHEN CUSTAB-ID (CUST-IDX) = CUSTM-SEARCH-CUST-ID                 
027500             PERFORM 2050-MOVE-ENTRY-TO-OUT THRU 2050-EXIT                
027600             MOVE 0 TO CUSTM-RETURN-CODE                                  
027700     END-SEARCH.                                                          
027800     IF CUSTM-RETURN-CODE NOT = 0                                         
027900         MOVE 4 TO CUSTM-RETURN-CODE                                      
028000     END-IF.                                                              
028100 2000-EXIT.                                                               
028200     EXIT.                                                                
028300*                                                                         
028400 2050-MOVE-ENTRY-TO-OUT.                                                  
028500     MOVE CUSTAB-ID (CUST-IDX)   TO CUSTM-OUT-ID.                         
028600     MOVE CUSTAB-FIRST-NAME (CUST-IDX) TO CUSTM-OUT-FIRST.                
028700     MOVE CUSTAB-LAST-NAME (CUST-IDX)  TO CUSTM-OUT-LAST.                 
028800     MOVE CUSTAB-EMAIL (CUST-IDX) TO CUSTM-OUT-EMAIL.                     
028900     MOVE CUSTAB-PHONE (CUST-IDX) TO CUSTM-OUT-PHONE.                     
029000     MOVE CUSTAB-LICENSE (CUST-IDX) TO CUSTM-OUT-LICENSE.                 
029100     MOVE CUSTAB-ADDRESS (CUST-IDX) TO CUSTM-OUT-ADDRESS.                 
029200     SET WS-SAVE-IDX TO CUST-IDX.                                         
029300 2050-EXIT.                                                               
029400     EXIT.                                                                
029500*                                                                         
029600*--- THE REMAINING LOOKUPS SERVE THE ONLINE INQUIRY SCREEN; --            
029700*--- THIS RUN'S TRANSACTIONS DO NOT DRIVE THEM DIRECTLY. -----            
029800 2100-FIND-BY-EMAIL.                                                      
029900     MOVE 4 TO CUSTM-RETURN-CODE.                                         
030000     PERFORM 2110-TEST-ONE-EMAIL THRU 2110-EXIT                           
030100         VARYING WS-LOOP-IDX FROM 1 BY 1                                  
030200         UNTIL WS-LOOP-IDX > CUSTAB-COUNT.                                
030300 2100-EXIT.                                                               
030400     EXIT.                                                                
030500*                                                                         
030600 2110-TEST-ONE-EMAIL.                                                     
030700     IF CUSTAB-EMAIL (WS-LOOP-IDX) = CUSTM-SEARCH-EMAIL                   
030800         SET CUST-IDX TO WS-LOOP-IDX                                      
030900         PERFORM 2050-MOVE-ENTRY-TO-OUT THRU 2050-EXIT                    
031000         MOVE 0 TO CUSTM-RETURN-CODE                                      
031100         MOVE 99999 TO WS-LOOP-IDX                                        
031200     END-IF.                                                              
031300 2110-EXIT.                                                               
031400     EXIT.                                                                
031500*                                                                         
031600 2200-FIND-BY-LICENSE.                                                    
031700     MOVE 4 TO CUSTM-RETURN-CODE.                                         
031800     PERFORM 2210-TEST-ONE-LICENSE THRU 2210-EXIT                         
031900         VARYING WS-LOOP-IDX FROM 1 BY 1                                  
032000         UNTIL WS-LOOP-IDX > CUSTAB-COUNT.                                
032100 2200-EXIT.                                                               
032200     EXIT.                                                                
032300*                                                                         
032400 2210-TEST-ONE-LICENSE.                                                   
032500     IF CUSTAB-LICENSE (WS-LOOP-IDX) = CUSTM-SEARCH-LICENSE               
032600         SET CUST-IDX TO WS-LOOP-IDX                                      
032700         PERFORM 2050-MOVE-ENTRY-TO-OUT THRU 2050-EXIT                    
032800         MOVE 0 TO CUSTM-RETURN-CODE                                      
032900         MOVE 99999 TO WS-LOOP-IDX                                        
033000     END-IF.                                                              
033100 2210-EXIT.                                                               
033200     EXIT.                                                                
033300*                                                                         
033400 2300-FIND-BY-PHONE.                                                      
033500     MOVE 4 TO CUSTM-RETURN-CODE.                                         
033600     PERFORM 2310-TEST-ONE-PHONE THRU 2310-EXIT                           
033700         VARYING WS-LOOP-IDX FROM 1 BY 1                                  
033800         UNTIL WS-LOOP-IDX > CUSTAB-COUNT.                                
033900 2300-EXIT.                                                               
034000     EXIT.                                                                
034100*                                                                         
034200 2310-TEST-ONE-PHONE.                                                     
034300     IF CUSTAB-PHONE (WS-LOOP-IDX) = CUSTM-SEARCH-PHONE                   
034400         SET CUST-IDX TO WS-LOOP-IDX                                      
034500         PERFORM 2050-MOVE-ENTRY-TO-OUT THRU 2050-EXIT                    
034600         MOVE 0 TO CUSTM-RETURN-CODE                                      
034700         MOVE 99999 TO WS-LOOP-IDX                                        
034800     END-IF.                                                              
034900 2310-EXIT.                                                               
035000     EXIT.                                                                
035100*                                                                         
035200*--- REJECT A CUSTOMER WHOSE E-MAIL OR LICENSE NUMBER IS -----            
035300*--- ALREADY ON FILE FOR A DIFFERENT CUSTOMER-ID -------------            
035400 3000-VALIDATE-UNIQUE.                                                    
035500     MOVE CUSTM-SEARCH-CUST-ID TO WS-UNIQ-SUBJECT-ID.                     
035600     MOVE 'N' TO WS-UNIQ-EMAIL-HIT-SW.                                    
035700     MOVE 'N' TO WS-UNIQ-LIC-HIT-SW.                                      
035800     PERFORM 3010-TEST-ONE-ROW THRU 3010-EXIT                             
035900         VARYING WS-LOOP-IDX FROM 1 BY 1                                  
036000         UNTIL WS-LOOP-IDX > CUSTAB-COUNT.                                
036100     IF UNIQ-EMAIL-HIT OR UNIQ-LIC-HIT                                    
036200         MOVE 8 TO CUSTM-RETURN-CODE                                      
036220         DISPLAY 'CUSTMSTR - UNIQ REJECT, SUBJECT ID '                    
036230             WS-UNIQ-SUBJECT-HI '-' WS-UNIQ-SUBJECT-LO                    
036300     ELSE                                                                 
036400         MOVE 0 TO CUSTM-RETURN-CODE                                      
036500     END-IF.                                                              
036600 3000-EXIT.                                                               
036700     EXIT.                                                                
036800*                                                                         
036900 3010-TEST-ONE-ROW.                                                       
037000     IF CUSTAB-ID (WS-LOOP-IDX) NOT = WS-UNIQ-SUBJECT-ID                  
037100         IF CUSTAB-EMAIL (WS-LOOP-IDX) = CUSTM-SEARCH-EMAIL               
037200             MOVE 'Y' TO WS-UNIQ-EMAIL-HIT-SW                             
037300         END-IF                                                           
037400         IF CUSTAB-LICENSE (WS-LOOP-IDX) = CUSTM-SEARCH-LICENSE           
037500             MOVE 'Y' TO WS-UNIQ-LIC-HIT-SW                               
037600         END-IF                                                           
037700     END-IF.                                                              
037800 3010-EXIT.                                                               
037900     EXIT.                                                                
038000*                                                                         
038100 9000-REWRITE-CUST-MASTER.                                                
038200     OPEN OUTPUT CUSTOMER-MASTER-FILE.                                    
038300     IF NOT CUSTMAST-OK                                                   
038400         MOVE 4 TO CUSTM-RETURN-CODE                                      
038500         GO TO 9000-EXIT                                                  
038600     END-IF.                                                              
038700     PERFORM 9010-WRITE-ONE-CUST THRU 9010-EXIT                           
038800         VARYING WS-LOOP-IDX FROM 1 BY 1                                  
038900         UNTIL WS-LOOP-IDX > CUSTAB-COUNT.                                
039000     CLOSE CUSTOMER-MASTER-FILE.                                          
039100     MOVE 0 TO CUSTM-RETURN-CODE.                                         
039200 9000-EXIT.                                                               
039300     EXIT.                                                                
039400*                                                                         
039500 9010-WRITE-ONE-CUST.                                                     
039600     MOVE CUSTAB-ID (WS-LOOP-IDX)   TO CUST-ID.                           
039700     MOVE CUSTAB-FIRST-NAME (WS-LOOP-IDX) TO CUST-FIRST-NAME.             
039800     MOVE CUSTAB-LAST-NAME (WS-LOOP-IDX)  TO CUST-LAST-NAME.              
039900     MOVE CUSTAB-EMAIL (WS-LOOP-IDX) TO CUST-EMAIL.                       
040000     MOVE CUSTAB-PHONE (WS-LOOP-IDX) TO CUST-PHONE.                       
040100     MOVE CUSTAB-LICENSE (WS-LOOP-IDX)                                    
040200         TO CUST-DRIVER-LICENSE.                                          
040300     MOVE CUSTAB-ADDRESS (WS-LOOP-IDX) TO CUST-ADDRESS.                   
040400     WRITE CUSTOMER-MASTER-RECORD.                                        
040500 9010-EXIT.                                                               
040600     EXIT.                                                                
