000100*****************************************************************         
000200* RENTTRAN  -  RENTAL REQUEST TRANSACTION RECORD LAYOUT                   
000300*                                                                         
000400*    ONE TRANSACTION PER LINE ON RENTAL-REQUEST, ARRIVAL ORDER,           
000500*    NOT SORTED.  REQ-TYPE 'N' = NEW RENTAL, 'R' = RETURN.                
000600*                                                                         
000700*    HISTORY                                                              
000800*    -------                                                              
000900*    1990-05-02  RBW   ORIGINAL LAYOUT - NEW-RENTAL REQUESTS ONLY.        
001000*    1993-12-14  RBW   ADDED REQ-TYPE AND REQ-RETURN-DATE WHEN            
001100*                       RETURN PROCESSING MOVED OFF THE COUNTER           
001200*                       TERMINAL AND ONTO THE NIGHTLY RUN.                
001300*    1999-02-11  DPK   Y2K - REQ-START-DATE/REQ-END-DATE/                 
001400*                       REQ-RETURN-DATE CONFIRMED CCYYMMDD.               
001500*****************************************************************         
001600 01  RENTAL-REQUEST-RECORD.                                               
001700     05  REQ-TYPE                  PIC X(01).                             
001800         88  REQ-TYPE-NEW               VALUE 'N'.                        
001900         88  REQ-TYPE-RETURN            VALUE 'R'.                        
002000     05  REQ-RENTAL-ID              PIC 9(06).                            
002100     05  REQ-CUST-ID                PIC 9(06).                            
002200     05  REQ-CAR-ID                 PIC 9(06).                            
002300     05  REQ-START-DATE             PIC 9(08).                            
002400     05  REQ-START-DATE-X REDEFINES REQ-START-DATE.                       
002500         10  REQ-START-CC           PIC 9(02).                            
002600         10  REQ-START-YY           PIC 9(02).                            
002700         10  REQ-START-MM           PIC 9(02).                            
002800         10  REQ-START-DD           PIC 9(02).                            
002900     05  REQ-END-DATE               PIC 9(08).                            
003000     05  REQ-RETURN-DATE            PIC 9(08).                            
003100*--- PAD TO PLANNED RECORD WIDTH --------------------------------         
003200     05  FILLER                     PIC X(02).                            
