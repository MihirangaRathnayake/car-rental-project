000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     CARMSTR.                                                 
000300 AUTHOR.         L M TRASK.                                               
000400 INSTALLATION.   COBOL DEVELOPMENT CENTER.                                
000500 DATE-WRITTEN.   1986-03-11.                                              
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NON-CONFIDENTIAL.                                        
000800*****************************************************************         
000900*    CARMSTR - FLEET (CAR) MASTER SERVICE MODULE                          
001000*                                                                         
001100*    CALLED BY RENTBAT (AND BY THE ONLINE FLEET INQUIRY                   
001200*    TRANSACTION, WHEN RUNNING) TO LOAD, SEARCH AND MAINTAIN              
001300*    THE CAR-MASTER FILE.  THE CALLER PASSES A FUNCTION CODE              
001400*    AND GETS BACK A RETURN CODE PLUS (WHERE APPLICABLE) THE              
001500*    MATCHING CAR-MASTER ROW.  THE TABLE IS KEPT IN CAR-ID                
001600*    ORDER FOR THE WHOLE RUN AND IS ONLY WRITTEN BACK TO                  
001700*    CAR-MASTER ON THE 'EOJ' FUNCTION.                                    
001800*                                                                         
001900*    FUNCTION CODES SUPPORTED (CARM-FUNCTION) -                           
002000*        LOAD    OPEN CAR-MASTER, LOAD THE TABLE, SEED IT IF              
002100*                THE FILE IS EMPTY.                                       
002200*        FIND    LOCATE BY CARM-SEARCH-CAR-ID.                            
002300*        PLATE   LOCATE BY CARM-SEARCH-PLATE.                             
002400*        STATUS  LOCATE FIRST CAR WITH CARM-SEARCH-STATUS.                
002500*        MMATCH  LOCATE BY CARM-SEARCH-MAKE/CARM-SEARCH-MODEL.            
002600*        RATED   LOCATE FIRST CAR IN THE GIVEN RATE RANGE.                
002700*        BUDGET  LOCATE FIRST AVAILABLE CAR AT OR UNDER A                 
002800*                GIVEN DAILY RATE.                                        
002900*        SETST   SET THE STATUS OF CARM-SEARCH-CAR-ID TO                  
003000*                CARM-NEW-STATUS.                                         
003100*        EOJ     REWRITE CAR-MASTER FROM THE TABLE, CAR-ID                
003200*                ASCENDING, AND CLOSE THE FILE.                           
003300*                                                                         
003400*    HISTORY                                                              
003500*    -------                                                              
003600*    1986-03-11  RBW   ORIGINAL MODULE - FIND/SETST/EOJ ONLY.             
003700*    1989-07-03  RBW   ADDED PLATE, MMATCH FOR THE COUNTER                
003800*                       AGENTS' LOOKUP SCREEN.                            
003900*    1994-11-30  DPK   ADDED STATUS, RATED, BUDGET FOR THE NEW            
004000*                       FLEET AVAILABILITY INQUIRY.                       
004100*    1998-09-20  DPK   Y2K - NO DATE FIELDS ON THIS RECORD,               
004200*                       NO CHANGE REQUIRED.  VERIFIED AGAINST             
004300*                       THE CORPORATE Y2K CHECKLIST.                      
004400*    2003-05-19  LMT   SEED-THE-TABLE LOGIC ADDED FOR THE PILOT           
004500*                       LOT WHEN CAR-MASTER COMES UP EMPTY.               
004600*                       TICKET 4471.                                      
004700*    2006-01-05  LMT   CARM-SEARCH-MIN-RATE/MAX-RATE REPACKED             
004800*                       COMP-3 TO MATCH CAR-DAILY-RATE. TKT 4698.         
004850*    2006-03-02  SGR   2000-FIND-BY-CARID AND 3000-SET-CAR-STATUS         
004860*                       NEVER PRIMED CARM-RETURN-CODE TO 4 BEFORE         
004870*                       THE SEARCH ALL, SO A MISS LEFT WHATEVER           
004880*                       VALUE THE FIELD HELD FROM THE PRIOR CALL -        
004885*                       ON THE FIRST LOOKUP OF A RUN THAT WAS THE         
004886*                       ZERO 1000-LOAD-CAR-TABLE LEFT IT IN, SO A         
004887*                       BAD CAR ID WAS NEVER REJECTED.  ADDED THE         
004888*                       SAME PRIMING LINE 2100-FIND-BY-PLATE ALREADY      
004889*                       USES.  TICKET 4741.                               
004891*    2006-03-09  SGR   WS-CARID-TRACE-X AND WS-PLATE-TRACE-X WERE         
004892*                       DECLARED FOR THE FIND-MISS REJECT TRACE BUT       
004893*                       NEVER ONCE MOVED INTO OR REFERENCED - DEAD        
004894*                       CODE WITH A COMMENT DESCRIBING A TRACE LINE       
004895*                       THAT DIDN'T EXIST.  WIRED BOTH INTO A             
004896*                       DISPLAY IN 2000-FIND-BY-CARID AND                 
004897*                       2100-FIND-BY-PLATE ON A MISS, THE SAME WAY        
004898*                       CUSTMSTR'S SUBJECT-ID SPLIT WAS PUT TO USE.       
004899*                       TICKET 4751.                                      
004900*                                                                         
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER.   IBM-370.                                              
005300 OBJECT-COMPUTER.   IBM-370.                                              
005400 SPECIAL-NAMES.                                                           
005500     CLASS STATUS-LETTER    IS 'A' 'R' 'M'                                
005600     UPSI-0 IS FORCE-RESEED-SW.                                           
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT CAR-MASTER-FILE ASSIGN TO CARMAST                             
006000         ACCESS IS SEQUENTIAL                                             
006100         FILE STATUS IS WS-CARMAST-STATUS.                                
006200*                                                                         
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500*                                                                         
006600 FD  CAR-MASTER-FILE                                                      
006700     RECORDING MODE IS F                                                  
006800     BLOCK CONTAINS 0 RECORDS                                             
006900     LABEL RECORDS ARE STANDARD.                                          
007000 COPY CARMAST.                                                            
007100*                                                                         
007200 WORKING-STORAGE SECTION.                                                 
007300*                                                                         
007400 01  WS-FILE-SWITCHES.                                                    
007500     05  WS-CARMAST-STATUS      PIC X(02) VALUE SPACES.                   
007600         88  CARMAST-OK             VALUE '00'.                           
007700         88  CARMAST-EOF            VALUE '10'.                           
007800     05  WS-CARMAST-EOF-SW      PIC X(01) VALUE 'N'.                      
007900         88  CARMAST-AT-EOF         VALUE 'Y'.                            
008000*                                                                         
008100 01  WS-WORK-COUNTERS.                                                    
008200     05  WS-ROWS-READ           PIC 9(05) COMP VALUE 0.                   
008300     05  WS-SAVE-IDX            PIC 9(05) COMP VALUE 0.                   
008400     05  WS-LOOP-IDX            PIC 9(05) COMP VALUE 0.                   
008500*                                                                         
008600*--- IN-MEMORY FLEET TABLE - CAR-ID ASCENDING FOR SEARCH ALL -----        
008700 01  CAR-TABLE.                                                           
008800     05  CARTAB-COUNT           PIC 9(05) COMP VALUE 0.                   
008900     05  CARTAB-ENTRY OCCURS 500 TIMES                                    
009000             ASCENDING KEY IS CARTAB-ID                                   
009100             INDEXED BY CAR-IDX.                                          
009200         10  CARTAB-ID          PIC 9(06).                                
009300         10  CARTAB-MAKE        PIC X(20).                                
009400         10  CARTAB-MODEL       PIC X(20).                                
009500         10  CARTAB-YEAR        PIC 9(04).                                
009600         10  CARTAB-PLATE       PIC X(10).                                
009700         10  CARTAB-RATE        PIC 9(08)V99 COMP-3.                      
009800         10  CARTAB-STATUS      PIC X(01).                                
009900         10  CARTAB-FUEL        PIC X(10).                                
010000         10  CARTAB-TRANS       PIC X(10).                                
010100         10  CARTAB-SEATS       PIC 9(02).                                
010200*                                                                         
010300*--- ONE ROW OF SEED DATA, LOADED WHEN THE TABLE IS EMPTY -------         
010400 01  WS-SEED-TABLE.                                                       
010500     05  WS-SEED-ENTRY OCCURS 5 TIMES.                                    
010600         10  WS-SEED-ID         PIC 9(06).                                
010700         10  WS-SEED-MAKE       PIC X(20).                                
010800         10  WS-SEED-MODEL      PIC X(20).                                
010900         10  WS-SEED-YEAR       PIC 9(04).                                
011000         10  WS-SEED-PLATE      PIC X(10).                                
011100         10  WS-SEED-RATE       PIC 9(08)V99.                             
011200         10  WS-SEED-STATUS     PIC X(01).                                
011300         10  WS-SEED-FUEL       PIC X(10).                                
011400         10  WS-SEED-TRANS      PIC X(10).                                
011500         10  WS-SEED-SEATS      PIC 9(02).                                
011600*                                                                         
011700*--- CAR-ID BROKEN OUT HI/LO FOR THE REJECT TRACE LINE THE --             
011800*--- COUNTER SCREEN PRINTS ON A 'FIND' MISS ------------------            
011900 01  WS-CARID-TRACE.                                                      
012000     05  WS-CARID-TRACE-NUM     PIC 9(06).                                
012100 01  WS-CARID-TRACE-X REDEFINES WS-CARID-TRACE.                           
012200     05  WS-CARID-TRACE-HI      PIC 9(03).                                
012300     05  WS-CARID-TRACE-LO      PIC 9(03).                                
012400*--- PLATE BROKEN OUT PREFIX/SERIAL FOR THE SAME TRACE LINE --            
012500 01  WS-PLATE-TRACE.                                                      
012600     05  WS-PLATE-TRACE-TEXT    PIC X(10).                                
012700 01  WS-PLATE-TRACE-X REDEFINES WS-PLATE-TRACE.                           
012800     05  WS-PLATE-PREFIX        PIC X(04).                                
012900     05  WS-PLATE-SERIAL        PIC X(06).                                
013000*                                                                         
013100 LINKAGE SECTION.                                                         
013200*                                                                         
013300 01  CARM-PARM.                                                           
013400     05  CARM-FUNCTION          PIC X(06).                                
013500         88  CARM-FN-LOAD           VALUE 'LOAD  '.                       
013600         88  CARM-FN-FIND           VALUE 'FIND  '.                       
013700         88  CARM-FN-PLATE          VALUE 'PLATE '.                       
013800         88  CARM-FN-STATUS         VALUE 'STATUS'.                       
013900         88  CARM-FN-MMATCH         VALUE 'MMATCH'.                       
014000         88  CARM-FN-RATED          VALUE 'RATED '.                       
014100         88  CARM-FN-BUDGET         VALUE 'BUDGET'.                       
014200         88  CARM-FN-SETST          VALUE 'SETST '.                       
014300         88  CARM-FN-EOJ            VALUE 'EOJ   '.                       
014400     05  CARM-RETURN-CODE       PIC 9(02) COMP.                           
014500         88  CARM-OK                VALUE 0.                              
014600         88  CARM-NOT-FOUND         VALUE 4.                              
014700     05  CARM-SEARCH-CAR-ID     PIC 9(06).                                
014800     05  CARM-SEARCH-PLATE      PIC X(10).                                
014900     05  CARM-SEARCH-STATUS     PIC X(01).                                
015000     05  CARM-SEARCH-MAKE       PIC X(20).                                
015100     05  CARM-SEARCH-MODEL      PIC X(20).                                
015200     05  CARM-SEARCH-MIN-RATE   PIC 9(08)V99 COMP-3.                      
015300     05  CARM-SEARCH-MAX-RATE   PIC 9(08)V99 COMP-3.                      
015400     05  CARM-NEW-STATUS        PIC X(01).                                
015500     05  CARM-CAR-OUT.                                                    
015600         10  CARM-OUT-ID        PIC 9(06).                                
015700         10  CARM-OUT-MAKE      PIC X(20).                                
015800         10  CARM-OUT-MODEL     PIC X(20).                                
015900         10  CARM-OUT-YEAR      PIC 9(04).                                
016000         10  CARM-OUT-PLATE     PIC X(10).                                
016100         10  CARM-OUT-RATE      PIC 9(08)V99 COMP-3.                      
016200         10  CARM-OUT-STATUS    PIC X(01).                                
016300         10  CARM-OUT-FUEL      PIC X(10).                                
016400         10  CARM-OUT-TRANS     PIC X(10).                                
016500         10  CARM-OUT-SEATS     PIC 9(02).                                
016600*                                                                         
016700 PROCEDURE DIVISION USING CARM-PARM.                                      
016800*                                                                         
016900 0000-MAIN.                                                               
017000     EVALUATE TRUE                                                        
017100         WHEN CARM-FN-LOAD                                                
017200             PERFORM 1000-LOAD-CAR-TABLE THRU 1000-EXIT                   
017300         WHEN CARM-FN-FIND                                                
017400             PERFORM 2000-FIND-BY-CARID THRU 2000-EXIT                    
017500         WHEN CARM-FN-PLATE                                               
017600             PERFORM 2100-FIND-BY-PLATE THRU 2100-EXIT                    
017700         WHEN CARM-FN-STATUS                                              
017800             PERFORM 2200-FIND-BY-STATUS THRU 2200-EXIT                   
017900         WHEN CARM-FN-MMATCH                                              
018000             PERFORM 2300-FIND-BY-MAKE-MODEL THRU 2300-EXIT               
018100         WHEN CARM-FN-RATED                                               
018200             PERFORM 2400-FIND-BY-RATE-RANGE THRU 2400-EXIT               
018300         WHEN CARM-FN-BUDGET                                              
018400             PERFORM 2500-FIND-AVAIL-IN-BUDGET THRU 2500-EXIT             
018500         WHEN CARM-FN-SETST                                               
018600             PERFORM 3000-SET-CAR-STATUS THRU 3000-EXIT                   
018700         WHEN CARM-FN-EOJ                                                 
018800             PERFORM 9000-REWRITE-CAR-MASTER THRU 9000-EXIT               
018900         WHEN OTHER                                                       
019000             MOVE 4 TO CARM-RETURN-CODE                                   
019100     END-EVALUATE.                                                        
019200     GOBACK.                                                              
019300*                                                                         
019400 1000-LOAD-CAR-TABLE.                                                     
019500     MOVE 0 TO CARTAB-COUNT WS-ROWS-READ.                                 
019600     MOVE 'N' TO WS-CARMAST-EOF-SW.                                       
019700     OPEN INPUT CAR-MASTER-FILE.                                          
019800     IF NOT CARMAST-OK                                                    
019900         MOVE 4 TO CARM-RETURN-CODE                                       
020000         GO TO 1000-EXIT                                                  
020100     END-IF.                                                              
020200     PERFORM 1020-READ-ONE-CAR THRU 1020-EXIT                             
020300         UNTIL CARMAST-AT-EOF.                                            
020400     CLOSE CAR-MASTER-FILE.                                               
020500     IF CARTAB-COUNT = 0                                                  
020600         PERFORM 1050-SEED-CAR-TABLE THRU 1050-EXIT                       
020700     END-IF.                                                              
020800     MOVE 0 TO CARM-RETURN-CODE.                                          
020900 1000-EXIT.                                                               
021000     EXIT.                                                                
021100*                                                                         
021200 1020-READ-ONE-CAR.                                                       
021300     READ CAR-MASTER-FILE                                                 
021400         AT END                                                           
021500             MOVE 'Y' TO WS-CARMAST-EOF-SW                                
021600             GO TO 1020-EXIT                                              
021700     END-READ.                                                            
021800     ADD 1 TO WS-ROWS-READ CARTAB-COUNT.                                  
021900     SET CAR-IDX TO CARTAB-COUNT.                                         
022000     MOVE CAR-ID          TO CARTAB-ID (CAR-IDX).                         
022100     MOVE CAR-MAKE         TO CARTAB-MAKE (CAR-IDX).                      
022200     MOVE CAR-MODEL        TO CARTAB-MODEL (CAR-IDX).                     
022300     MOVE CAR-YEAR         TO CARTAB-YEAR (CAR-IDX).                      
022400     MOVE CAR-LICENSE-PLATE TO CARTAB-PLATE (CAR-IDX).                    
022500     MOVE CAR-DAILY-RATE   TO CARTAB-RATE (CAR-IDX).                      
022600     MOVE CAR-STATUS       TO CARTAB-STATUS (CAR-IDX).                    
022700     MOVE CAR-FUEL-TYPE    TO CARTAB-FUEL (CAR-IDX).                      
022800     MOVE CAR-TRANSMISSION TO CARTAB-TRANS (CAR-IDX).                     
022900     MOVE CAR-SEATING-CAP  TO CARTAB-SEATS (CAR-IDX).                     
023000 1020-EXIT.                                                               
023100     EXIT.                                                                
023200*                                                                         
023300*--- THE PILOT LOT - USED ONLY WHEN CAR-MASTER IS EMPTY ----------        
023400 1050-SEED-CAR-TABLE.                                                     
023500     MOVE 100001 TO WS-SEED-ID (1).                                       
023600     MOVE 'TOYOTA'           TO WS-SEED-MAKE (1).                         
023700     MOVE 'CAMRY'            TO WS-SEED-MODEL (1).                        
023800     MOVE 2023               TO WS-SEED-YEAR (1).                         
023900     MOVE 'FLT0001'          TO WS-SEED-PLATE (1).                        
024000     MOVE 45.00              TO WS-SEED-RATE (1).                         
024100     MOVE 'A'                TO WS-SEED-STATUS (1).                       
024200     MOVE 'GASOLINE'         TO WS-SEED-FUEL (1).                         
024300     MOVE 'AUTOMATIC'        TO WS-SEED-TRANS (1).                        
024400     MOVE 05                 TO WS-SEED-SEATS (1).                        
024500*                                                                         
024600     MOVE 100002 TO WS-SEED-ID (2).                                       
024700     MOVE 'HONDA'            TO WS-SEED-MAKE (2).                         
024800     MOVE 'CIVIC'            TO WS-SEED-MODEL (2).                        
024900     MOVE 2023               TO WS-SEED-YEAR (2).                         
025000     MOVE 'FLT0002'          TO WS-SEED-PLATE (2).                        
025100     MOVE 40.00              TO WS-SEED-RATE (2).                         
025200     MOVE 'A'                TO WS-SEED-STATUS (2).                       
025300     MOVE 'GASOLINE'         TO WS-SEED-FUEL (2).                         
025400     MOVE 'AUTOMATIC'        TO WS-SEED-TRANS (2).                        
025500     MOVE 05                 TO WS-SEED-SEATS (2).                        
025600*                                                                         
025700     MOVE 100003 TO WS-SEED-ID (3).                                       
025800     MOVE 'BMW'              TO WS-SEED-MAKE (3).                         
025900     MOVE 'X5'               TO WS-SEED-MODEL (3).                        
026000     MOVE 2023               TO WS-SEED-YEAR (3).                         
026100     MOVE 'FLT0003'          TO WS-SEED-PLATE (3).                        
026200     MOVE 85.00              TO WS-SEED-RATE (3).                         
026300     MOVE 'A'                TO WS-SEED-STATUS (3).                       
026400     MOVE 'GASOLINE'         TO WS-SEED-FUEL (3).                         
026500     MOVE 'AUTOMATIC'        TO WS-SEED-TRANS (3).                        
026600     MOVE 05                 TO WS-SEED-SEATS (3).                        
026700*                                                                         
026800     MOVE 100004 TO WS-SEED-ID (4).                                       
026900     MOVE 'TESLA'            TO WS-SEED-MAKE (4).                         
027000     MOVE 'MODEL 3'          TO WS-SEED-MODEL (4).                        
027100     MOVE 2023               TO WS-SEED-YEAR (4).                         
027200     MOVE 'FLT0004'          TO WS-SEED-PLATE (4).                        
027300     MOVE 75.00              TO WS-SEED-RATE (4).                         
027400     MOVE 'A'                TO WS-SEED-STATUS (4).                       
027500     MOVE 'ELECTRIC'         TO WS-SEED-FUEL (4).                         
027600     MOVE 'AUTOMATIC'        TO WS-SEED-TRANS (4).                        
027700     MOVE 05                 TO WS-SEED-SEATS (4).                        
027800*                                                                         
027900     MOVE 100005 TO WS-SEED-ID (5).                                       
028000     MOVE 'FORD'             TO WS-SEED-MAKE (5).                         
028100     MOVE 'MUSTANG'          TO WS-SEED-MODEL (5).                        
028200     MOVE 2023               TO WS-SEED-YEAR (5).                         
028300     MOVE 'FLT0005'          TO WS-SEED-PLATE (5).                        
028400     MOVE 65.00              TO WS-SEED-RATE (5).                         
028500     MOVE 'M'                TO WS-SEED-STATUS (5).                       
028600     MOVE 'GASOLINE'         TO WS-SEED-FUEL (5).                         
028700     MOVE 'MANUAL'           TO WS-SEED-TRANS (5).                        
028800     MOVE 04                 TO WS-SEED-SEATS (5).                        
028900*                                                                         
029000     PERFORM 1060-APPEND-SEED-ROW THRU 1060-EXIT                          
029100         VARYING WS-LOOP-IDX FROM 1 BY 1 UNTIL WS-LOOP-IDX > 5.           
029200 1050-EXIT.                                                               
029300     EXIT.                                                                
029400*                                                                         
029500 1060-APPEND-SEED-ROW.                                                    
029600     ADD 1 TO CARTAB-COUNT.                                               
029700     SET CAR-IDX TO CARTAB-COUNT.                                         
029800     MOVE WS-SEED-ID (WS-LOOP-IDX)                                        
029900         TO CARTAB-ID (CAR-IDX).                                          
030000     MOVE WS-SEED-MAKE (WS-LOOP-IDX)                                      
030100         TO CARTAB-MAKE (CAR-IDX).                                        
030200     MOVE WS-SEED-MODEL (WS-LOOP-IDX)                                     
030300         TO CARTAB-MODEL (CAR-IDX).                                       
030400     MOVE WS-SEED-YEAR (WS-LOOP-IDX)                                      
030500         TO CARTAB-YEAR (CAR-IDX).                                        
030600     MOVE WS-SEED-PLATE (WS-LOOP-IDX)                                     
030700         TO CARTAB-PLATE (CAR-IDX).                                       
030800     MOVE WS-SEED-RATE (WS-LOOP-IDX)                                      
030900         TO CARTAB-RATE (CAR-IDX).                                        
031000     MOVE WS-SEED-STATUS (WS-LOOP-IDX)                                    
031100         TO CARTAB-STATUS (CAR-IDX).                                      
031200     MOVE WS-SEED-FUEL (WS-LOOP-IDX)                                      
031300         TO CARTAB-FUEL (CAR-IDX).                                        
031400     MOVE WS-SEED-TRANS (WS-LOOP-IDX)                                     
031500         TO CARTAB-TRANS (CAR-IDX).                                       
031600     MOVE WS-SEED-SEATS (WS-LOOP-IDX)                                     
031700         TO CARTAB-SEATS (CAR-IDX).                                       
031800 1060-EXIT.                                                               
031900     EXIT.                                                                
032000*                                                                         
032100 2000-FIND-BY-CARID.                                                      
032150     MOVE 4 TO CARM-RETURN-CODE.                                          
032200     SEARCH ALL CARTAB-ENTRY                                              
032300         WHEN CARTAB-ID (CAR-IDX) = CARM-SEARCH-CAR-ID                    
032400             PERFORM 2050-MOVE-ENTRY-TO-OUT THRU 2050-EXIT                
032500             MOVE 0 TO CARM-RETURN-CODE                                   
032600     END-SEARCH.                                                          
032700     IF CARM-RETURN-CODE NOT = 0                                          
032800         MOVE 4 TO CARM-RETURN-CODE                                       
032850         MOVE CARM-SEARCH-CAR-ID TO WS-CARID-TRACE-NUM                    
032860         DISPLAY 'CARMSTR - FIND MISS, CAR ID '                           
032870             WS-CARID-TRACE-HI '-' WS-CARID-TRACE-LO                      
032900     END-IF.                                                              
033000 2000-EXIT.                                                               
033100     EXIT.                                                                
033200*                                                                         
033300 2050-MOVE-ENTRY-TO-OUT.                                                  
033400     MOVE CARTAB-ID (CAR-IDX)    TO CARM-OUT-ID.                          
033500     MOVE CARTAB-MAKE (CAR-IDX)  TO CARM-OUT-MAKE.                        
033600     MOVE CARTAB-MODEL (CAR-IDX) TO CARM-OUT-MODEL.                       
033700     MOVE CARTAB-YEAR (CAR-IDX)  TO CARM-OUT-YEAR.                        
033800     MOVE CARTAB-PLATE (CAR-IDX) TO CARM-OUT-PLATE.                       
033900     MOVE CARTAB-RATE (CAR-IDX)  TO CARM-OUT-RATE.                        
034000     MOVE CARTAB-STATUS (CAR-IDX) TO CARM-OUT-STATUS.                     
034100     MOVE CARTAB-FUEL (CAR-IDX)  TO CARM-OUT-FUEL.                        
034200     MOVE CARTAB-TRANS (CAR-IDX) TO CARM-OUT-TRANS.                       
034300     MOVE CARTAB-SEATS (CAR-IDX) TO CARM-OUT-SEATS.                       
034400     SET WS-SAVE-IDX TO CAR-IDX.                                          
034500 2050-EXIT.                                                               
034600     EXIT.                                                                
034700*                                                                         
034800*--- THE REMAINING LOOKUPS SERVE THE ONLINE FLEET INQUIRY; ------         
034900*--- THIS RUN'S TRANSACTIONS DO NOT DRIVE THEM DIRECTLY. ---------        
035000 2100-FIND-BY-PLATE.                                                      
035100     MOVE 4 TO CARM-RETURN-CODE.                                          
035200     PERFORM 2110-TEST-ONE-PLATE THRU 2110-EXIT                           
035300         VARYING WS-LOOP-IDX FROM 1 BY 1                                  
035400         UNTIL WS-LOOP-IDX > CARTAB-COUNT.                                
035420     IF CARM-RETURN-CODE NOT = 0                                          
035440         MOVE CARM-SEARCH-PLATE TO WS-PLATE-TRACE-TEXT                    
035460         DISPLAY 'CARMSTR - PLATE MISS, TAG '                             
035480             WS-PLATE-PREFIX '-' WS-PLATE-SERIAL                          
035490     END-IF.                                                              
035500 2100-EXIT.                                                               
035600     EXIT.                                                                
035700*                                                                         
035800 2110-TEST-ONE-PLATE.                                                     
035900     IF CARTAB-PLATE (WS-LOOP-IDX) = CARM-SEARCH-PLATE                    
036000         SET CAR-IDX TO WS-LOOP-IDX                                       
036100         PERFORM 2050-MOVE-ENTRY-TO-OUT THRU 2050-EXIT                    
036200         MOVE 0 TO CARM-RETURN-CODE                                       
036300         MOVE 99999 TO WS-LOOP-IDX                                        
036400     END-IF.                                                              
036500 2110-EXIT.                                                               
036600     EXIT.                                                                
036700*                                                                         
036800 2200-FIND-BY-STATUS.                                                     
036900     MOVE 4 TO CARM-RETURN-CODE.                                          
037000     PERFORM 2210-TEST-ONE-STATUS THRU 2210-EXIT                          
037100         VARYING WS-LOOP-IDX FROM 1 BY 1                                  
037200         UNTIL WS-LOOP-IDX > CARTAB-COUNT.                                
037300 2200-EXIT.                                                               
037400     EXIT.                                                                
037500*                                                                         
037600 2210-TEST-ONE-STATUS.                                                    
037700     IF CARTAB-STATUS (WS-LOOP-IDX) = CARM-SEARCH-STATUS                  
037800         SET CAR-IDX TO WS-LOOP-IDX                                       
037900         PERFORM 2050-MOVE-ENTRY-TO-OUT THRU 2050-EXIT                    
038000         MOVE 0 TO CARM-RETURN-CODE                                       
038100         MOVE 99999 TO WS-LOOP-IDX                                        
038200     END-IF.                                                              
038300 2210-EXIT.                                                               
038400     EXIT.                                                                
038500*                                                                         
038600 2300-FIND-BY-MAKE-MODEL.                                                 
038700     MOVE 4 TO CARM-RETURN-CODE.                                          
038800     PERFORM 2310-TEST-ONE-MAKE-MODEL THRU 2310-EXIT                      
038900         VARYING WS-LOOP-IDX FROM 1 BY 1                                  
039000         UNTIL WS-LOOP-IDX > CARTAB-COUNT.                                
039100 2300-EXIT.                                                               
039200     EXIT.                                                                
039300*                                                                         
039400 2310-TEST-ONE-MAKE-MODEL.                                                
039500     IF CARTAB-MAKE (WS-LOOP-IDX) = CARM-SEARCH-MAKE                      
039600         AND CARTAB-MODEL (WS-LOOP-IDX) = CARM-SEARCH-MODEL               
039700         SET CAR-IDX TO WS-LOOP-IDX                                       
039800         PERFORM 2050-MOVE-ENTRY-TO-OUT THRU 2050-EXIT                    
039900         MOVE 0 TO CARM-RETURN-CODE                                       
040000         MOVE 99999 TO WS-LOOP-IDX                                        
040100     END-IF.                                                              
040200 2310-EXIT.                                                               
040300     EXIT.                                                                
040400*                                                                         
040500 2400-FIND-BY-RATE-RANGE.                                                 
040600     MOVE 4 TO CARM-RETURN-CODE.                                          
040700     PERFORM 2410-TEST-ONE-RATE THRU 2410-EXIT                            
040800         VARYING WS-LOOP-IDX FROM 1 BY 1                                  
040900         UNTIL WS-LOOP-IDX > CARTAB-COUNT.                                
041000 2400-EXIT.                                                               
041100     EXIT.                                                                
041200*                                                                         
041300 2410-TEST-ONE-RATE.                                                      
041400     IF CARTAB-RATE (WS-LOOP-IDX) NOT < CARM-SEARCH-MIN-RATE              
041500         AND CARTAB-RATE (WS-LOOP-IDX)                                    
041600             NOT > CARM-SEARCH-MAX-RATE                                   
041700         SET CAR-IDX TO WS-LOOP-IDX                                       
041800         PERFORM 2050-MOVE-ENTRY-TO-OUT THRU 2050-EXIT                    
041900         MOVE 0 TO CARM-RETURN-CODE                                       
042000         MOVE 99999 TO WS-LOOP-IDX                                        
042100     END-IF.                                                              
042200 2410-EXIT.                                                               
042300     EXIT.                                                                
042400*                                                                         
042500 2500-FIND-AVAIL-IN-BUDGET.                                               
042600     MOVE 4 TO CARM-RETURN-CODE.                                          
042700     PERFORM 2510-TEST-ONE-BUDGET THRU 2510-EXIT                          
042800         VARYING WS-LOOP-IDX FROM 1 BY 1                                  
042900         UNTIL WS-LOOP-IDX > CARTAB-COUNT.                                
043000 2500-EXIT.                                                               
043100     EXIT.                                                                
043200*                                                                         
043300 2510-TEST-ONE-BUDGET.                                                    
043400     IF CARTAB-STATUS (WS-LOOP-IDX) = 'A'                                 
043500         AND CARTAB-RATE (WS-LOOP-IDX)                                    
043600             NOT > CARM-SEARCH-MAX-RATE                                   
043700         SET CAR-IDX TO WS-LOOP-IDX                                       
043800         PERFORM 2050-MOVE-ENTRY-TO-OUT THRU 2050-EXIT                    
043900         MOVE 0 TO CARM-RETURN-CODE                                       
044000         MOVE 99999 TO WS-LOOP-IDX                                        
044100     END-IF.                                                              
044200 2510-EXIT.                                                               
044300     EXIT.                                                                
044400*                                                                         
044500 3000-SET-CAR-STATUS.                                                     
044550     MOVE 4 TO CARM-RETURN-CODE.                                          
044600     SEARCH ALL CARTAB-ENTRY                                              
044700         WHEN CARTAB-ID (CAR-IDX) = CARM-SEARCH-CAR-ID                    
044800             MOVE CARM-NEW-STATUS TO CARTAB-STATUS (CAR-IDX)              
044900             MOVE 0 TO CARM-RETURN-CODE                                   
045000     END-SEARCH.                                                          
045100     IF CARM-RETURN-CODE NOT = 0                                          
045200         MOVE 4 TO CARM-RETURN-CODE                                       
045300     END-IF.                                                              
045400 3000-EXIT.                                                               
045500     EXIT.                                                                
045600*                                                                         
045700 9000-REWRITE-CAR-MASTER.                                                 
045800     OPEN OUTPUT CAR-MASTER-FILE.                                         
045900     IF NOT CARMAST-OK                                                    
046000         MOVE 4 TO CARM-RETURN-CODE                                       
046100         GO TO 9000-EXIT                                                  
046200     END-IF.                                                              
046300     PERFORM 9010-WRITE-ONE-CAR THRU 9010-EXIT                            
046400         VARYING WS-LOOP-IDX FROM 1 BY 1                                  
046500         UNTIL WS-LOOP-IDX > CARTAB-COUNT.                                
046600     CLOSE CAR-MASTER-FILE.                                               
046700     MOVE 0 TO CARM-RETURN-CODE.                                          
046800 9000-EXIT.                                                               
046900     EXIT.                                                                
047000*                                                                         
047100 9010-WRITE-ONE-CAR.                                                      
047200     MOVE CARTAB-ID (WS-LOOP-IDX)    TO CAR-ID.                           
047300     MOVE CARTAB-MAKE (WS-LOOP-IDX)  TO CAR-MAKE.                         
047400     MOVE CARTAB-MODEL (WS-LOOP-IDX) TO CAR-MODEL.                        
047500     MOVE CARTAB-YEAR (WS-LOOP-IDX)  TO CAR-YEAR.                         
047600     MOVE CARTAB-PLATE (WS-LOOP-IDX) TO CAR-LICENSE-PLATE.                
047700     MOVE CARTAB-RATE (WS-LOOP-IDX)  TO CAR-DAILY-RATE.                   
047800     MOVE CARTAB-STATUS (WS-LOOP-IDX) TO CAR-STATUS.                      
047900     MOVE CARTAB-FUEL (WS-LOOP-IDX)  TO CAR-FUEL-TYPE.                    
048000     MOVE CARTAB-TRANS (WS-LOOP-IDX) TO CAR-TRANSMISSION.                 
048100     MOVE CARTAB-SEATS (WS-LOOP-IDX) TO CAR-SEATING-CAP.                  
048200     WRITE CAR-MASTER-RECORD.                                             
048300 9010-EXIT.                                                               
048400     EXIT.                                                                
