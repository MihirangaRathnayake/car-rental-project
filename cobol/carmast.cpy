000100*****************************************************************         
000200* CARMAST   -  FLEET (CAR) MASTER RECORD LAYOUT                           
000300*                                                                         
000400*    ONE ENTRY PER VEHICLE IN THE RENTAL FLEET.  KEYED ON                 
000500*    CAR-ID, ASCENDING, ONE RECORD PER LINE ON CAR-MASTER.                
000600*                                                                         
000700*    HISTORY                                                              
000800*    -------                                                              
000900*    1986-03-11  RBW   ORIGINAL LAYOUT FOR THE FLEET CONVERSION.          
001000*    1989-07-02  RBW   ADDED CAR-FUEL-TYPE/CAR-TRANSMISSION WHEN          
001100*                       THE FLEET MIX PICKED UP COMPACTS.                 
001200*    1994-11-30  DPK   WIDENED CAR-LICENSE-PLATE TO X(10) FOR THE         
001300*                       NEW STATE PLATE FORMAT.                           
001400*    1998-09-14  DPK   Y2K - CAR-YEAR CONFIRMED FOUR DIGIT, NO            
001500*                       WINDOWING LOGIC REQUIRED ON THIS FIELD.           
001600*    2003-05-19  LMT   ADDED CAR-MAKE-MODEL-KEY REDEFINES FOR THE         
001700*                       COUNTER AGENTS' MAKE/MODEL LOOKUP. 4471.          
001800*    2006-01-05  LMT   CAR-DAILY-RATE REPACKED COMP-3 TO MATCH THE        
001900*                       REST OF THE FLEET FILES. TKT 4698.                
002000*****************************************************************         
002100 01  CAR-MASTER-RECORD.                                                   
002200*--- PRIMARY KEY --------------------------------------------             
002300     05  CAR-KEY.                                                         
002400         10  CAR-ID                 PIC 9(06).                            
002500*--- VEHICLE DESCRIPTION -------------------------------------            
002600     05  CAR-DESCRIPTION.                                                 
002700         10  CAR-MAKE               PIC X(20).                            
002800         10  CAR-MODEL              PIC X(20).                            
002900         10  CAR-YEAR               PIC 9(04).                            
003000     05  CAR-MAKE-MODEL-KEY REDEFINES CAR-DESCRIPTION.                    
003100         10  CAR-MMKEY-TEXT         PIC X(44).                            
003200     05  CAR-LICENSE-PLATE          PIC X(10).                            
003300*--- RATE / STATUS --------------------------------------------           
003400     05  CAR-DAILY-RATE             PIC 9(08)V99 COMP-3.                  
003500     05  CAR-STATUS                 PIC X(01).                            
003600         88  CAR-AVAILABLE              VALUE 'A'.                        
003700         88  CAR-RENTED                 VALUE 'R'.                        
003800         88  CAR-IN-MAINTENANCE         VALUE 'M'.                        
003900         88  CAR-STATUS-VALID           VALUE 'A' 'R' 'M'.                
004000*--- FLEET SPECIFICATION ---------------------------------------          
004100     05  CAR-FUEL-TYPE              PIC X(10).                            
004200     05  CAR-TRANSMISSION           PIC X(10).                            
004300     05  CAR-SEATING-CAP            PIC 9(02).                            
004400*--- PAD TO PLANNED RECORD WIDTH -------------------------------          
004500     05  FILLER                     PIC X(11).                            
