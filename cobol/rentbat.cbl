000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     RENTBAT.                                                 
000300 AUTHOR.         D P KRAUSE.                                              
000400 INSTALLATION.   COBOL DEVELOPMENT CENTER.                                
000500 DATE-WRITTEN.   1988-04-22.                                              
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NON-CONFIDENTIAL.                                        
000800*****************************************************************         
000900*    RENTBAT - RENTAL TRANSACTION NIGHTLY BATCH DRIVER                    
001000*                                                                         
001100*    DRIVES THE FLEET COUNTER'S OVERNIGHT RUN.  READS THE                 
001200*    RENTAL-REQUEST FILE ACCUMULATED DURING THE DAY AND                   
001300*    POSTS EACH REQUEST AGAINST THE CAR-MASTER AND CUSTOMER-              
001400*    MASTER FILES (VIA THE CARMSTR/CUSTMSTR SERVICE MODULES)              
001500*    AND THE RENTAL-MASTER FILE CARRIED RIGHT HERE.  A NEW                
001600*    RENTAL REQUEST IS EDITED, PRICED AND POSTED OR REJECTED;             
001700*    A RETURN REQUEST CLOSES OUT AN ACTIVE RENTAL AND FREES               
001800*    THE CAR.  AT THE END OF THE RUN, OVERDUE RENTALS ARE                 
001900*    LISTED AND THE RENTAL-REPORT IS PRINTED WITH TOTALS.                 
002000*                                                                         
002100*    THE RUN'S BUSINESS DATE IS SUPPLIED ON THE CONTROL CARD              
002200*    (WS-BUSINESS-DATE) -- THIS SHOP DOES NOT PULL THE DATE               
002300*    FROM THE SYSTEM CLOCK FOR A BATCH RUN; JOB CONTROL SETS              
002400*    IT SO A RERUN OF A PRIOR DAY PRODUCES THE SAME RESULT.               
002500*                                                                         
002600*    HISTORY                                                              
002700*    -------                                                              
002800*    1988-04-22  DPK   ORIGINAL DRIVER - NEW RENTAL AND RETURN            
002900*                       POSTING, NO OVERDUE SECTION YET.                  
003000*    1991-08-09  RBW   ADDED THE OVERDUE SCAN AND REPORT                  
003100*                       SECTION FOR THE REGIONAL MANAGERS.                
003200*    1996-02-27  DPK   CONFLICT CHECK TIGHTENED TO INCLUSIVE              
003300*                       OVERLAP PER COUNTER DISPUTE ON THE                
003400*                       ATLANTA LOT (PRIOR LOGIC MISSED A                 
003500*                       SAME-DAY OVERLAP).                                
003600*    1998-09-20  DPK   Y2K - DAY-COUNT ROUTINE REWRITTEN ON THE           
003700*                       JULIAN DAY NUMBER FORMULA SO CENTURY              
003800*                       ROLLOVER NEEDS NO SPECIAL CASE.  ALL              
003900*                       DATE FIELDS ALREADY CARRY A FULL 4-               
004000*                       DIGIT YEAR.  VERIFIED AGAINST THE                 
004100*                       CORPORATE Y2K CHECKLIST.                          
004200*    2003-05-19  LMT   SEED-THE-MASTERS LOGIC IN CARMSTR AND              
004300*                       CUSTMSTR WIRED IN FOR THE PILOT LOT.              
004400*                       TICKET 4471.                                      
004500*    2006-01-05  LMT   GRAND TOTAL EDITED FIELD WIDENED TO                
004600*                       CARRY THE COMMA INSERTION THE REGIONAL            
004700*                       OFFICE ASKED FOR.  TKT 4698.                      
004750*    2006-02-14  TJH   1250-CALC-JULIAN-DAY DIVIDED (MM-14)/12            
004760*                       THREE SEPARATE TIMES IN LINE, RELYING ON          
004770*                       EACH COMPUTE TO RE-TRUNCATE IT; SINCE             
004780*                       INTERMEDIATE COMPUTE RESULTS ARE NOT              
004790*                       TRUNCATED THE SAME WAY TWICE, THE A/B/C           
004795*                       TERMS DRIFTED FOR MOST MONTHS AND THREW           
004796*                       OFF BILLED DAYS AND OVERDUE DAYS ON ANY           
004797*                       SPAN CROSSING A MONTH BOUNDARY.  THE              
004798*                       TERM IS NOW TRUNCATED ONCE INTO WS-JUL-T          
004799*                       AND REUSED.  TICKET 4733.                         
004801*    2006-03-02  SGR   2000-RETURN-RENTAL NEVER SET WS-REJECT-SW          
004802*                       TO 'Y' ON A SEARCH ALL MISS, SO A RETURN          
004803*                       REQUEST FOR A RENTAL ID NOT ON FILE FELL          
004804*                       THROUGH AS IF IT HAD POSTED - COUNTED IN          
004805*                       WS-RETURNS-DONE, NO REPORT LINE WRITTEN,          
004806*                       NO RECORD TOUCHED.  NOW PRIMED TO 'Y'             
004807*                       BEFORE THE SEARCH AND CLEARED TO 'N' IN           
004808*                       2050-POST-RETURN ONLY ON AN ACTUAL HIT.           
004809*                       TICKET 4741.                                      
004811*    2006-03-09  SGR   2050-POST-RETURN WROTE THE RETURN DETAIL           
004812*                       LINE WITHOUT EVER SETTING RPT-DET-CUSTNAME        
004813*                       OR RPT-DET-MAKEMODEL, AND RPT-DETAIL-LINE         
004814*                       IS NOT BLANKED BEFORE THE LINE IS BUILT -         
004815*                       SO A RETURN LINE PRINTED WHATEVER NAME AND        
004816*                       MAKE/MODEL WAS LEFT OVER FROM THE LAST NEW        
004817*                       RENTAL PROCESSED.  NOW CALLS CUSTMSTR AND         
004818*                       CARMSTR FIND ON THE RENTAL'S OWN CUST-ID          
004819*                       AND CAR-ID AND STRINGS THE NAME AND MAKE/         
004820*                       MODEL IN, THE SAME AS 1180-WRITE-DETAIL-          
004821*                       LINE DOES FOR A NEW RENTAL.  TICKET 4751.         
004822*                                                                         
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SOURCE-COMPUTER.   IBM-370.                                              
005200 OBJECT-COMPUTER.   IBM-370.                                              
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM                                                   
005500     CLASS STATUS-LETTER    IS 'A' 'C' 'X'                                
005600     UPSI-0 IS FORCE-RESEED-SW.                                           
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT RENTAL-MASTER-FILE ASSIGN TO RENTMAST                         
006000         ACCESS IS SEQUENTIAL                                             
006100         FILE STATUS IS WS-RENTMAST-STATUS.                               
006200     SELECT RENTAL-REQUEST-FILE ASSIGN TO RENTREQ                         
006300         ACCESS IS SEQUENTIAL                                             
006400         FILE STATUS IS WS-RENTREQ-STATUS.                                
006500     SELECT RENTAL-REPORT-FILE ASSIGN TO RENTRPT                          
006600         ACCESS IS SEQUENTIAL                                             
006700         FILE STATUS IS WS-RENTRPT-STATUS.                                
006800     SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD                           
006900         ACCESS IS SEQUENTIAL                                             
007000         FILE STATUS IS WS-CTLCARD-STATUS.                                
007100*                                                                         
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400*                                                                         
007500 FD  RENTAL-MASTER-FILE                                                   
007600     RECORDING MODE IS F                                                  
007700     BLOCK CONTAINS 0 RECORDS                                             
007800     LABEL RECORDS ARE STANDARD.                                          
007900 COPY RENTMAST.                                                           
008000*                                                                         
008100 FD  RENTAL-REQUEST-FILE                                                  
008200     RECORDING MODE IS F                                                  
008300     BLOCK CONTAINS 0 RECORDS                                             
008400     LABEL RECORDS ARE STANDARD.                                          
008500 COPY RENTTRAN.                                                           
008600*                                                                         
008700 FD  RENTAL-REPORT-FILE                                                   
008800     RECORDING MODE IS F                                                  
008900     BLOCK CONTAINS 0 RECORDS                                             
009000     LABEL RECORDS ARE STANDARD.                                          
009100 01  RENTAL-REPORT-RECORD       PIC X(132).                               
009200*                                                                         
009300 FD  CONTROL-CARD-FILE                                                    
009400     RECORDING MODE IS F                                                  
009500     BLOCK CONTAINS 0 RECORDS                                             
009600     LABEL RECORDS ARE STANDARD.                                          
009700 01  CONTROL-CARD-RECORD.                                                 
009800     05  CC-BUSINESS-DATE       PIC 9(08).                                
009900     05  FILLER                 PIC X(72).                                
010000*                                                                         
010100 WORKING-STORAGE SECTION.                                                 
010200*                                                                         
010300 01  WS-FILE-SWITCHES.                                                    
010400     05  WS-RENTMAST-STATUS     PIC X(02) VALUE SPACES.                   
010500         88  RENTMAST-OK            VALUE '00'.                           
010600         88  RENTMAST-EOF           VALUE '10'.                           
010700     05  WS-RENTMAST-EOF-SW     PIC X(01) VALUE 'N'.                      
010800         88  RENTMAST-AT-EOF        VALUE 'Y'.                            
010900     05  WS-RENTREQ-STATUS      PIC X(02) VALUE SPACES.                   
011000         88  RENTREQ-OK             VALUE '00'.                           
011100         88  RENTREQ-EOF            VALUE '10'.                           
011200     05  WS-RENTREQ-EOF-SW      PIC X(01) VALUE 'N'.                      
011300         88  RENTREQ-AT-EOF         VALUE 'Y'.                            
011400     05  WS-RENTRPT-STATUS      PIC X(02) VALUE SPACES.                   
011500         88  RENTRPT-OK             VALUE '00'.                           
011600     05  WS-CTLCARD-STATUS      PIC X(02) VALUE SPACES.                   
011700         88  CTLCARD-OK             VALUE '00'.                           
011800*                                                                         
011900 01  WS-BUSINESS-DATE.                                                    
012000     05  WS-BUSDATE-NUM         PIC 9(08) VALUE 0.                        
012100     05  WS-BUSDATE-X REDEFINES WS-BUSDATE-NUM.                           
012200         10  WS-BUSDATE-CC      PIC 9(02).                                
012300         10  WS-BUSDATE-YY      PIC 9(02).                                
012400         10  WS-BUSDATE-MM      PIC 9(02).                                
012500         10  WS-BUSDATE-DD      PIC 9(02).                                
012600*                                                                         
012700 01  WS-WORK-COUNTERS.                                                    
012800     05  WS-ROWS-READ           PIC 9(05) COMP VALUE 0.                   
012900     05  WS-LOOP-IDX            PIC 9(05) COMP VALUE 0.                   
013000     05  WS-NEXT-RENTAL-ID      PIC 9(06) VALUE 0.                        
013100     05  WS-MAX-RENTAL-ID       PIC 9(06) COMP VALUE 0.                   
013200     05  WS-RPT-LINE-CT         PIC 9(05) COMP VALUE 0.                   
013300*                                                                         
013400 01  WS-RUN-TOTALS.                                                       
013500     05  WS-NEW-ACCEPTED        PIC 9(07) COMP VALUE 0.                   
013600     05  WS-NEW-REJECTED        PIC 9(07) COMP VALUE 0.                   
013700     05  WS-RETURNS-DONE        PIC 9(07) COMP VALUE 0.                   
013800     05  WS-OVERDUE-COUNT       PIC 9(07) COMP VALUE 0.                   
013900     05  WS-TOTAL-BILLED        PIC 9(10)V99 COMP-3 VALUE 0.              
014000*                                                                         
014100*--- IN-MEMORY RENTAL TABLE - RENT-ID ASCENDING FOR ----------            
014200*--- SEARCH ALL ----------------------------------------------            
014300 01  RENT-TABLE.                                                          
014400     05  RENTTAB-COUNT          PIC 9(05) COMP VALUE 0.                   
014500     05  RENTTAB-ENTRY OCCURS 2000 TIMES                                  
014600             ASCENDING KEY IS RENTTAB-ID                                  
014700             INDEXED BY RENT-IDX.                                         
014800         10  RENTTAB-ID         PIC 9(06).                                
014900         10  RENTTAB-CUST-ID    PIC 9(06).                                
015000         10  RENTTAB-CAR-ID     PIC 9(06).                                
015100         10  RENTTAB-START-DATE PIC 9(08).                                
015200         10  RENTTAB-END-DATE   PIC 9(08).                                
015300         10  RENTTAB-ACT-RETURN PIC 9(08).                                
015400         10  RENTTAB-TOTAL-COST PIC 9(08)V99 COMP-3.                      
015500         10  RENTTAB-STATUS     PIC X(01).                                
015600         10  RENTTAB-NOTES      PIC X(40).                                
015700*                                                                         
015800*--- WORK AREA FOR THE DAY-COUNT ROUTINE - JULIAN DAY NUMBER -            
015900*--- (FLIEGEL AND VAN FLANDERN FORMULA), INTEGER ARITHMETIC --            
016000*--- ONLY, NO INTRINSIC FUNCTIONS USED ON THIS SHOP'S COMPILER            
016100 01  WS-JULIAN-WORK.                                                      
016200     05  WS-JUL-YY              PIC S9(09) COMP.                          
016300     05  WS-JUL-MM              PIC S9(09) COMP.                          
016400     05  WS-JUL-DD              PIC S9(09) COMP.                          
016450     05  WS-JUL-T               PIC S9(09) COMP.                          
016500     05  WS-JUL-A                PIC S9(09) COMP.                         
016600     05  WS-JUL-B                PIC S9(09) COMP.                         
016700     05  WS-JUL-C                PIC S9(09) COMP.                         
016800     05  WS-JUL-RESULT            PIC S9(09) COMP.                        
016900*--- ALTERNATE VIEW OF A REQUEST START DATE, USED WHEN THE --             
017000*--- DAY-COUNT ROUTINE IS PASSED THE RAW YYYYMMDD FIELD -----             
017100 01  WS-SPLIT-DATE.                                                       
017200     05  WS-SPLIT-DATE-NUM      PIC 9(08).                                
017300 01  WS-SPLIT-DATE-X REDEFINES WS-SPLIT-DATE.                             
017400     05  WS-SPLIT-YYYY          PIC 9(04).                                
017500     05  WS-SPLIT-MM            PIC 9(02).                                
017600     05  WS-SPLIT-DD            PIC 9(02).                                
017700*                                                                         
017800 01  WS-START-JDN               PIC S9(09) COMP VALUE 0.                  
017900 01  WS-END-JDN                 PIC S9(09) COMP VALUE 0.                  
018000 01  WS-RENTAL-DAYS             PIC 9(07) COMP VALUE 0.                   
018100 01  WS-OVERDUE-DAYS            PIC 9(07) COMP VALUE 0.                   
018200 01  WS-BUSDATE-JDN             PIC S9(09) COMP VALUE 0.                  
018300*                                                                         
018400*--- REJECTION REASON TEXT, SET BY THE EDIT PARAGRAPHS -------            
018500 01  WS-REJECT-REASON           PIC X(20) VALUE SPACES.                   
018600 01  WS-REJECT-SW               PIC X(01) VALUE 'N'.                      
018700     88  REQUEST-REJECTED           VALUE 'Y'.                            
018800*                                                                         
018900*--- A COPY OF THE MATCHING CUSTOMER AND CAR ROWS, BROUGHT --             
019000*--- BACK FROM CUSTMSTR/CARMSTR FOR THE DETAIL LINE ---------             
019100 01  WS-CUST-FOUND.                                                       
019200     05  WS-CUST-FOUND-ID       PIC 9(06).                                
019300     05  WS-CUST-FOUND-FIRST    PIC X(20).                                
019400     05  WS-CUST-FOUND-LAST     PIC X(20).                                
019500     05  WS-CUST-FOUND-EMAIL    PIC X(40).                                
019600     05  WS-CUST-FOUND-PHONE    PIC X(15).                                
019700     05  WS-CUST-FOUND-LICENSE  PIC X(15).                                
019800     05  WS-CUST-FOUND-ADDR     PIC X(50).                                
019900 01  WS-CAR-FOUND.                                                        
020000     05  WS-CAR-FOUND-ID        PIC 9(06).                                
020100     05  WS-CAR-FOUND-MAKE      PIC X(20).                                
020200     05  WS-CAR-FOUND-MODEL     PIC X(20).                                
020300     05  WS-CAR-FOUND-YEAR      PIC 9(04).                                
020400     05  WS-CAR-FOUND-PLATE     PIC X(10).                                
020500     05  WS-CAR-FOUND-RATE      PIC 9(08)V99 COMP-3.                      
020600     05  WS-CAR-FOUND-STATUS    PIC X(01).                                
020700     05  WS-CAR-FOUND-FUEL      PIC X(10).                                
020800     05  WS-CAR-FOUND-TRANS     PIC X(10).                                
020900     05  WS-CAR-FOUND-SEATS     PIC 9(02).                                
021000*                                                                         
021100*--- PARAMETER AREAS PASSED TO CARMSTR AND CUSTMSTR ON EACH -             
021200*--- CALL - LAYOUT MUST MATCH THE LINKAGE SECTION OF EACH ---             
021300*--- SERVICE MODULE EXACTLY, FIELD FOR FIELD ----------------             
021400 01  CARM-PARM.                                                           
021500     05  CARM-FUNCTION          PIC X(06).                                
021600         88  CARM-FN-LOAD           VALUE 'LOAD  '.                       
021700         88  CARM-FN-FIND           VALUE 'FIND  '.                       
021800         88  CARM-FN-PLATE          VALUE 'PLATE '.                       
021900         88  CARM-FN-STATUS         VALUE 'STATUS'.                       
022000         88  CARM-FN-MMATCH         VALUE 'MMATCH'.                       
022100         88  CARM-FN-RATED          VALUE 'RATED '.                       
022200         88  CARM-FN-BUDGET         VALUE 'BUDGET'.                       
022300         88  CARM-FN-SETST          VALUE 'SETST '.                       
022400         88  CARM-FN-EOJ            VALUE 'EOJ   '.                       
022500     05  CARM-RETURN-CODE       PIC 9(02) COMP.                           
022600         88  CARM-OK                VALUE 0.                              
022700         88  CARM-NOT-FOUND         VALUE 4.                              
022800     05  CARM-SEARCH-CAR-ID     PIC 9(06).                                
022900     05  CARM-SEARCH-PLATE      PIC X(10).                                
023000     05  CARM-SEARCH-STATUS     PIC X(01).                                
023100     05  CARM-SEARCH-MAKE       PIC X(20).                                
023200     05  CARM-SEARCH-MODEL      PIC X(20).                                
023300     05  CARM-SEARCH-MIN-RATE   PIC 9(08)V99 COMP-3.                      
023400     05  CARM-SEARCH-MAX-RATE   PIC 9(08)V99 COMP-3.                      
023500     05  CARM-NEW-STATUS        PIC X(01).                                
023600     05  CARM-CAR-OUT.                                                    
023700         10  CARM-OUT-ID        PIC 9(06).                                
023800         10  CARM-OUT-MAKE      PIC X(20).                                
023900         10  CARM-OUT-MODEL     PIC X(20).                                
024000         10  CARM-OUT-YEAR      PIC 9(04).                                
024100         10  CARM-OUT-PLATE     PIC X(10).                                
024200         10  CARM-OUT-RATE      PIC 9(08)V99 COMP-3.                      
024300         10  CARM-OUT-STATUS    PIC X(01).                                
024400         10  CARM-OUT-FUEL      PIC X(10).                                
024500         10  CARM-OUT-TRANS     PIC X(10).                                
024600         10  CARM-OUT-SEATS     PIC 9(02).                                
024700*                                                                         
024800 01  CUSTM-PARM.                                                          
024900     05  CUSTM-FUNCTION         PIC X(06).                                
025000         88  CUSTM-FN-LOAD          VALUE 'LOAD  '.                       
025100         88  CUSTM-FN-FIND          VALUE 'FIND  '.                       
025200         88  CUSTM-FN-EMAIL         VALUE 'EMAIL '.                       
025300         88  CUSTM-FN-LICNUM        VALUE 'LICNUM'.                       
025400         88  CUSTM-FN-PHONE         VALUE 'PHONE '.                       
025500         88  CUSTM-FN-UNIQ          VALUE 'UNIQ  '.                       
025600         88  CUSTM-FN-EOJ           VALUE 'EOJ   '.                       
025700     05  CUSTM-RETURN-CODE      PIC 9(02) COMP.                           
025800         88  CUSTM-OK               VALUE 0.                              
025900         88  CUSTM-NOT-FOUND        VALUE 4.                              
026000         88  CUSTM-NOT-UNIQUE       VALUE 8.                              
026100     05  CUSTM-SEARCH-CUST-ID   PIC 9(06).                                
026200     05  CUSTM-SEARCH-EMAIL     PIC X(40).                                
026300     05  CUSTM-SEARCH-LICENSE   PIC X(15).                                
026400     05  CUSTM-SEARCH-PHONE     PIC X(15).                                
026500     05  CUSTM-CUST-OUT.                                                  
026600         10  CUSTM-OUT-ID       PIC 9(06).                                
026700         10  CUSTM-OUT-FIRST    PIC X(20).                                
026800         10  CUSTM-OUT-LAST     PIC X(20).                                
026900         10  CUSTM-OUT-EMAIL    PIC X(40).                                
027000         10  CUSTM-OUT-PHONE    PIC X(15).                                
027100         10  CUSTM-OUT-LICENSE  PIC X(15).                                
027200         10  CUSTM-OUT-ADDRESS  PIC X(50).                                
027300*                                                                         
027400*--- REPORT LINES - FOLLOWS THE SHOP'S 132-COLUMN PRINT -----             
027500*--- RECORD HABIT.  HEADING, DETAIL, OVERDUE AND TRAILER ----             
027600*--- LINES EACH OVERLAY THE SAME PRINT AREA WHEN MOVED OUT --             
027700 01  RPT-HEADING-1.                                                       
027800     05  FILLER                 PIC X(40)                                 
027900         VALUE '  FLEET RENTAL PROCESSING - RUN DATE '.                   
028000     05  RPT-HDR-MM             PIC 99.                                   
028100     05  FILLER                 PIC X(01) VALUE '/'.                      
028200     05  RPT-HDR-DD             PIC 99.                                   
028300     05  FILLER                 PIC X(01) VALUE '/'.                      
028400     05  RPT-HDR-CCYY           PIC 9999.                                 
028500     05  FILLER                 PIC X(81) VALUE SPACES.                   
028600*                                                                         
028700 01  RPT-DETAIL-LINE.                                                     
028800     05  RPT-DET-TYPE           PIC X(08).                                
028900     05  FILLER                 PIC X(01).                                
029000     05  RPT-DET-RENTID         PIC 9(06).                                
029100     05  FILLER                 PIC X(01).                                
029200     05  RPT-DET-CUSTID         PIC 9(06).                                
029300     05  FILLER                 PIC X(01).                                
029400     05  RPT-DET-CUSTNAME       PIC X(22).                                
029500     05  FILLER                 PIC X(01).                                
029600     05  RPT-DET-CARID          PIC 9(06).                                
029700     05  FILLER                 PIC X(01).                                
029800     05  RPT-DET-MAKEMODEL      PIC X(22).                                
029900     05  FILLER                 PIC X(01).                                
030000     05  RPT-DET-START          PIC 9(08).                                
030100     05  FILLER                 PIC X(01).                                
030200     05  RPT-DET-END            PIC 9(08).                                
030300     05  FILLER                 PIC X(01).                                
030400     05  RPT-DET-DAYS           PIC ZZ9.                                  
030500     05  FILLER                 PIC X(01).                                
030600     05  RPT-DET-RATE           PIC ZZ,ZZZ,ZZ9.99.                        
030700     05  FILLER                 PIC X(01).                                
030800     05  RPT-DET-TOTAL          PIC ZZ,ZZZ,ZZ9.99.                        
030900     05  FILLER                 PIC X(09).                                
031000*                                                                         
031100 01  RPT-REJECT-LINE.                                                     
031200     05  RPT-REJ-TYPE           PIC X(08) VALUE 'REJECTED'.               
031300     05  FILLER                 PIC X(01).                                
031400     05  RPT-REJ-CUSTID         PIC 9(06).                                
031500     05  FILLER                 PIC X(01).                                
031600     05  RPT-REJ-CARID          PIC 9(06).                                
031700     05  FILLER                 PIC X(01).                                
031800     05  RPT-REJ-REASON         PIC X(20).                                
031900     05  FILLER                 PIC X(88).                                
032000*                                                                         
032100 01  RPT-OVERDUE-HDR.                                                     
032200     05  FILLER                 PIC X(30)                                 
032300         VALUE '  OVERDUE RENTALS AS OF '.                                
032400     05  RPT-OVH-MM             PIC 99.                                   
032500     05  FILLER                 PIC X(01) VALUE '/'.                      
032600     05  RPT-OVH-DD             PIC 99.                                   
032700     05  FILLER                 PIC X(01) VALUE '/'.                      
032800     05  RPT-OVH-CCYY           PIC 9999.                                 
032900     05  FILLER                 PIC X(91) VALUE SPACES.                   
033000*                                                                         
033100 01  RPT-OVERDUE-LINE.                                                    
033200     05  FILLER                 PIC X(02) VALUE SPACES.                   
033300     05  RPT-OVD-RENTID         PIC 9(06).                                
033400     05  FILLER                 PIC X(01).                                
033500     05  RPT-OVD-CUSTID         PIC 9(06).                                
033600     05  FILLER                 PIC X(01).                                
033700     05  RPT-OVD-CARID          PIC 9(06).                                
033800     05  FILLER                 PIC X(01).                                
033900     05  RPT-OVD-ENDDATE        PIC 9(08).                                
034000     05  FILLER                 PIC X(01).                                
034100     05  RPT-OVD-DAYSOVER       PIC ZZ9.                                  
034200     05  FILLER                 PIC X(93).                                
034300*                                                                         
034400 01  RPT-TRAILER-LINE.                                                    
034500     05  FILLER                 PIC X(01) VALUE SPACES.                   
034600     05  FILLER                 PIC X(22)                                 
034700         VALUE 'NEW RENTALS ACCEPTED: '.                                  
034800     05  RPT-TRL-ACCEPTED       PIC ZZZ,ZZ9.                              
034900     05  FILLER                 PIC X(03) VALUE SPACES.                   
035000     05  FILLER                 PIC X(18) VALUE 'REJECTED: '.             
035100     05  RPT-TRL-REJECTED       PIC ZZZ,ZZ9.                              
035200     05  FILLER                 PIC X(03) VALUE SPACES.                   
035300     05  FILLER                 PIC X(12) VALUE 'RETURNS: '.              
035400     05  RPT-TRL-RETURNS        PIC ZZZ,ZZ9.                              
035500     05  FILLER                 PIC X(30) VALUE SPACES.                   
035600*                                                                         
035700 01  RPT-TRAILER-LINE2.                                                   
035800     05  FILLER                 PIC X(01) VALUE SPACES.                   
035900     05  FILLER                 PIC X(18) VALUE 'OVERDUE COUNT: '.        
036000     05  RPT-TRL-OVERDUE        PIC ZZZ,ZZ9.                              
036100     05  FILLER                 PIC X(03) VALUE SPACES.                   
036200     05  FILLER                 PIC X(24)                                 
036300         VALUE 'TOTAL CHARGES BILLED: '.                                  
036400     05  RPT-TRL-TOTAL          PIC ZZ,ZZZ,ZZ9.99.                        
036500     05  FILLER                 PIC X(60) VALUE SPACES.                   
036600*                                                                         
036700 PROCEDURE DIVISION.                                                      
036800*                                                                         
036900 0000-MAIN.                                                               
037000     PERFORM 0100-INITIALIZE THRU 0100-EXIT.                              
037100     PERFORM 0200-LOAD-RENTAL-TABLE THRU 0200-EXIT.                       
037200     PERFORM 1000-PROCESS-REQUEST THRU 1000-EXIT                          
037300         UNTIL RENTREQ-AT-EOF.                                            
037400     PERFORM 3000-SCAN-OVERDUE THRU 3000-EXIT.                            
037500     PERFORM 8000-WRITE-TRAILER THRU 8000-EXIT.                           
037600     PERFORM 9000-REWRITE-RENTAL-MASTER THRU 9000-EXIT.                   
037700     CALL 'CARMSTR' USING CARM-PARM.                                      
037800     CALL 'CUSTMSTR' USING CUSTM-PARM.                                    
037900     CLOSE RENTAL-REQUEST-FILE RENTAL-REPORT-FILE.                        
038000     GOBACK.                                                              
038100*                                                                         
038200 0100-INITIALIZE.                                                         
038300     MOVE 0 TO RENTTAB-COUNT WS-ROWS-READ.                                
038400     MOVE 0 TO WS-NEW-ACCEPTED WS-NEW-REJECTED WS-RETURNS-DONE.           
038500     MOVE 0 TO WS-OVERDUE-COUNT WS-TOTAL-BILLED.                          
038600     MOVE 0 TO WS-MAX-RENTAL-ID.                                          
038700     OPEN INPUT CONTROL-CARD-FILE.                                        
038800     READ CONTROL-CARD-FILE INTO CONTROL-CARD-RECORD.                     
038900     CLOSE CONTROL-CARD-FILE.                                             
039000     MOVE CC-BUSINESS-DATE TO WS-BUSDATE-NUM.                             
039100     MOVE WS-BUSDATE-NUM TO WS-SPLIT-DATE-NUM.                            
039200     PERFORM 1250-CALC-JULIAN-DAY THRU 1250-EXIT.                         
039300     MOVE WS-JUL-RESULT TO WS-BUSDATE-JDN.                                
039400     MOVE WS-BUSDATE-MM TO RPT-HDR-MM.                                    
039500     MOVE WS-BUSDATE-DD TO RPT-HDR-DD.                                    
039600     COMPUTE WS-SPLIT-YYYY = WS-BUSDATE-CC * 100 + WS-BUSDATE-YY.         
039700     MOVE WS-SPLIT-YYYY TO RPT-HDR-CCYY.                                  
039800     MOVE 'LOAD  ' TO CARM-FUNCTION.                                      
039900     CALL 'CARMSTR' USING CARM-PARM.                                      
040000     MOVE 'LOAD  ' TO CUSTM-FUNCTION.                                     
040100     CALL 'CUSTMSTR' USING CUSTM-PARM.                                    
040200     OPEN INPUT RENTAL-REQUEST-FILE.                                      
040300     OPEN OUTPUT RENTAL-REPORT-FILE.                                      
040400     MOVE RPT-HEADING-1 TO RENTAL-REPORT-RECORD.                          
040500     WRITE RENTAL-REPORT-RECORD.                                          
040600     MOVE 'N' TO WS-RENTREQ-EOF-SW.                                       
040700     PERFORM 0150-READ-ONE-REQUEST THRU 0150-EXIT.                        
040800 0100-EXIT.                                                               
040900     EXIT.                                                                
041000*                                                                         
041100 0150-READ-ONE-REQUEST.                                                   
041200     READ RENTAL-REQUEST-FILE                                             
041300         AT END                                                           
041400             MOVE 'Y' TO WS-RENTREQ-EOF-SW                                
041500     END-READ.                                                            
041600 0150-EXIT.                                                               
041700     EXIT.                                                                
041800*                                                                         
041900 0200-LOAD-RENTAL-TABLE.                                                  
042000     MOVE 'N' TO WS-RENTMAST-EOF-SW.                                      
042100     OPEN INPUT RENTAL-MASTER-FILE.                                       
042200     IF NOT RENTMAST-OK                                                   
042300         GO TO 0200-EXIT                                                  
042400     END-IF.                                                              
042500     PERFORM 0220-READ-ONE-RENTAL THRU 0220-EXIT                          
042600         UNTIL RENTMAST-AT-EOF.                                           
042700     CLOSE RENTAL-MASTER-FILE.                                            
042800 0200-EXIT.                                                               
042900     EXIT.                                                                
043000*                                                                         
043100 0220-READ-ONE-RENTAL.                                                    
043200     READ RENTAL-MASTER-FILE                                              
043300         AT END                                                           
043400             MOVE 'Y' TO WS-RENTMAST-EOF-SW                               
043500             GO TO 0220-EXIT                                              
043600     END-READ.                                                            
043700     ADD 1 TO WS-ROWS-READ RENTTAB-COUNT.                                 
043800     SET RENT-IDX TO RENTTAB-COUNT.                                       
043900     MOVE RENT-ID           TO RENTTAB-ID (RENT-IDX).                     
044000     MOVE RENT-CUST-ID      TO RENTTAB-CUST-ID (RENT-IDX).                
044100     MOVE RENT-CAR-ID       TO RENTTAB-CAR-ID (RENT-IDX).                 
044200     MOVE RENT-START-DATE   TO RENTTAB-START-DATE (RENT-IDX).             
044300     MOVE RENT-END-DATE     TO RENTTAB-END-DATE (RENT-IDX).               
044400     MOVE RENT-ACTUAL-RETURN                                              
044500         TO RENTTAB-ACT-RETURN (RENT-IDX).                                
044600     MOVE RENT-TOTAL-COST   TO RENTTAB-TOTAL-COST (RENT-IDX).             
044700     MOVE RENT-STATUS       TO RENTTAB-STATUS (RENT-IDX).                 
044800     MOVE RENT-NOTES        TO RENTTAB-NOTES (RENT-IDX).                  
044900     IF RENT-ID > WS-MAX-RENTAL-ID                                        
045000         MOVE RENT-ID TO WS-MAX-RENTAL-ID                                 
045100     END-IF.                                                              
045200 0220-EXIT.                                                               
045300     EXIT.                                                                
045400*                                                                         
045500*--- DISPATCH EACH REQUEST, THEN READ THE NEXT ONE AHEAD -----            
045600*--- SO 'UNTIL RENTREQ-AT-EOF' ABOVE SEES THE RIGHT STATE ---             
045700 1000-PROCESS-REQUEST.                                                    
045800     EVALUATE TRUE                                                        
045900         WHEN REQ-TYPE-NEW                                                
046000             PERFORM 1100-NEW-RENTAL THRU 1100-EXIT                       
046100         WHEN REQ-TYPE-RETURN                                             
046200             PERFORM 2000-RETURN-RENTAL THRU 2000-EXIT                    
046300         WHEN OTHER                                                       
046400             CONTINUE                                                     
046500     END-EVALUATE.                                                        
046600     PERFORM 0150-READ-ONE-REQUEST THRU 0150-EXIT.                        
046700 1000-EXIT.                                                               
046800     EXIT.                                                                
046900*                                                                         
047000*--- EDIT AND PRICE A NEW RENTAL REQUEST, IN THE RULE ORDER --            
047100*--- THE COUNTER WANTS THE REJECT REASON REPORTED IN --------             
047200 1100-NEW-RENTAL.                                                         
047300     MOVE 'N' TO WS-REJECT-SW.                                            
047400     MOVE SPACES TO WS-REJECT-REASON.                                     
047500     MOVE REQ-CUST-ID TO CUSTM-SEARCH-CUST-ID.                            
047600     MOVE 'FIND  ' TO CUSTM-FUNCTION.                                     
047700     CALL 'CUSTMSTR' USING CUSTM-PARM.                                    
047800     IF CUSTM-NOT-FOUND                                                   
047900         MOVE 'Y' TO WS-REJECT-SW                                         
048000         MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-REASON                    
048100     ELSE                                                                 
048200         MOVE CUSTM-CUST-OUT TO WS-CUST-FOUND                             
048300     END-IF.                                                              
048400     IF NOT REQUEST-REJECTED                                              
048500         MOVE REQ-CAR-ID TO CARM-SEARCH-CAR-ID                            
048600         MOVE 'FIND  ' TO CARM-FUNCTION                                   
048700         CALL 'CARMSTR' USING CARM-PARM                                   
048800         IF CARM-NOT-FOUND                                                
048900             MOVE 'Y' TO WS-REJECT-SW                                     
049000             MOVE 'CAR NOT FOUND' TO WS-REJECT-REASON                     
049100         ELSE                                                             
049200             MOVE CARM-CAR-OUT TO WS-CAR-FOUND                            
049300         END-IF                                                           
049400     END-IF.                                                              
049500     IF NOT REQUEST-REJECTED                                              
049600         IF WS-CAR-FOUND-STATUS NOT = 'A'                                 
049700             MOVE 'Y' TO WS-REJECT-SW                                     
049800             MOVE 'CAR NOT AVAILABLE' TO WS-REJECT-REASON                 
049900         END-IF                                                           
050000     END-IF.                                                              
050100     IF NOT REQUEST-REJECTED                                              
050200         PERFORM 1300-CHECK-CONFLICT THRU 1300-EXIT                       
050300         IF REQUEST-REJECTED                                              
050400             MOVE 'DATE CONFLICT' TO WS-REJECT-REASON                     
050500         END-IF                                                           
050600     END-IF.                                                              
050700     IF REQUEST-REJECTED                                                  
050800         PERFORM 1190-WRITE-REJECT-LINE THRU 1190-EXIT                    
050900         ADD 1 TO WS-NEW-REJECTED                                         
051000     ELSE                                                                 
051100         PERFORM 1150-CALC-CHARGE THRU 1150-EXIT                          
051200         PERFORM 1160-POST-NEW-RENTAL THRU 1160-EXIT                      
051300         PERFORM 1180-WRITE-DETAIL-LINE THRU 1180-EXIT                    
051400         ADD 1 TO WS-NEW-ACCEPTED                                         
051500     END-IF.                                                              
051600 1100-EXIT.                                                               
051700     EXIT.                                                                
051800*                                                                         
051900 1150-CALC-CHARGE.                                                        
052000     MOVE REQ-START-DATE TO WS-SPLIT-DATE-NUM.                            
052100     PERFORM 1250-CALC-JULIAN-DAY THRU 1250-EXIT.                         
052200     MOVE WS-JUL-RESULT TO WS-START-JDN.                                  
052300     MOVE REQ-END-DATE TO WS-SPLIT-DATE-NUM.                              
052400     PERFORM 1250-CALC-JULIAN-DAY THRU 1250-EXIT.                         
052500     MOVE WS-JUL-RESULT TO WS-END-JDN.                                    
052600     COMPUTE WS-RENTAL-DAYS = WS-END-JDN - WS-START-JDN + 1.              
052700     COMPUTE RENT-TOTAL-COST ROUNDED =                                    
052800         WS-CAR-FOUND-RATE * WS-RENTAL-DAYS.                              
052900 1150-EXIT.                                                               
053000     EXIT.                                                                
053100*                                                                         
053200*--- FLIEGEL AND VAN FLANDERN JULIAN DAY NUMBER FORMULA - ---             
053300*--- INTEGER (TRUNCATING) ARITHMETIC ONLY, NO INTRINSIC -----             
053400*--- FUNCTIONS, SO A DATE DIFFERENCE IS CALENDAR-CORRECT ----             
053500*--- ACROSS MONTH, YEAR AND LEAP-YEAR BOUNDARIES ------------             
053600 1250-CALC-JULIAN-DAY.                                                    
053700     MOVE WS-SPLIT-YYYY TO WS-JUL-YY.                                     
053800     MOVE WS-SPLIT-MM   TO WS-JUL-MM.                                     
053900     MOVE WS-SPLIT-DD   TO WS-JUL-DD.                                     
053920*--- (MM-14)/12 TRUNCATED ONCE, PER FLIEGEL AND VAN ---                   
053930*--- FLANDERN - REUSED BELOW, NOT RE-DIVIDED -----------                  
053950     COMPUTE WS-JUL-T = (WS-JUL-MM - 14) / 12.                            
054000     COMPUTE WS-JUL-A =                                                   
054100         (1461 * (WS-JUL-YY + 4800 + WS-JUL-T)) / 4.                      
054300     COMPUTE WS-JUL-B =                                                   
054400         (367 * (WS-JUL-MM - 2 - 12 * WS-JUL-T)) / 12.                    
054600     COMPUTE WS-JUL-C =                                                   
054700         (3 * ((WS-JUL-YY + 4900 + WS-JUL-T) / 100)) / 4.                 
054900     COMPUTE WS-JUL-RESULT =                                              
055000         WS-JUL-A + WS-JUL-B - WS-JUL-C + WS-JUL-DD - 32075.              
055100 1250-EXIT.                                                               
055200     EXIT.                                                                
055300*                                                                         
055400*--- REJECT IF THE CAR IS STILL ACTIVE ON ANY RENTAL WHOSE --             
055500*--- PERIOD OVERLAPS THE REQUESTED PERIOD, INCLUSIVE OF -----             
055600*--- BOTH ENDS (COUNTER DISPUTE, ATLANTA LOT, 1996) ---------             
055700 1300-CHECK-CONFLICT.                                                     
055800     MOVE 'N' TO WS-REJECT-SW.                                            
055900     PERFORM 1310-TEST-ONE-RENTAL THRU 1310-EXIT                          
056000         VARYING WS-LOOP-IDX FROM 1 BY 1                                  
056100         UNTIL WS-LOOP-IDX > RENTTAB-COUNT.                               
056200 1300-EXIT.                                                               
056300     EXIT.                                                                
056400*                                                                         
056500 1310-TEST-ONE-RENTAL.                                                    
056600     IF RENTTAB-CAR-ID (WS-LOOP-IDX) = REQ-CAR-ID                         
056700         AND RENTTAB-STATUS (WS-LOOP-IDX) = 'A'                           
056800         AND RENTTAB-START-DATE (WS-LOOP-IDX) NOT > REQ-END-DATE          
056900         AND RENTTAB-END-DATE (WS-LOOP-IDX) NOT < REQ-START-DATE          
057000         MOVE 'Y' TO WS-REJECT-SW                                         
057100         MOVE 99999 TO WS-LOOP-IDX                                        
057200     END-IF.                                                              
057300 1310-EXIT.                                                               
057400     EXIT.                                                                
057500*                                                                         
057600 1160-POST-NEW-RENTAL.                                                    
057700     ADD 1 TO WS-MAX-RENTAL-ID.                                           
057800     MOVE WS-MAX-RENTAL-ID TO WS-NEXT-RENTAL-ID.                          
057900     ADD 1 TO RENTTAB-COUNT.                                              
058000     SET RENT-IDX TO RENTTAB-COUNT.                                       
058100     MOVE WS-NEXT-RENTAL-ID TO RENTTAB-ID (RENT-IDX).                     
058200     MOVE REQ-CUST-ID       TO RENTTAB-CUST-ID (RENT-IDX).                
058300     MOVE REQ-CAR-ID        TO RENTTAB-CAR-ID (RENT-IDX).                 
058400     MOVE REQ-START-DATE    TO RENTTAB-START-DATE (RENT-IDX).             
058500     MOVE REQ-END-DATE      TO RENTTAB-END-DATE (RENT-IDX).               
058600     MOVE 0                 TO RENTTAB-ACT-RETURN (RENT-IDX).             
058700     MOVE RENT-TOTAL-COST   TO RENTTAB-TOTAL-COST (RENT-IDX).             
058800     MOVE 'A'               TO RENTTAB-STATUS (RENT-IDX).                 
058900     MOVE SPACES            TO RENTTAB-NOTES (RENT-IDX).                  
059000     ADD RENT-TOTAL-COST TO WS-TOTAL-BILLED.                              
059100     MOVE REQ-CAR-ID TO CARM-SEARCH-CAR-ID.                               
059200     MOVE 'R' TO CARM-NEW-STATUS.                                         
059300     MOVE 'SETST ' TO CARM-FUNCTION.                                      
059400     CALL 'CARMSTR' USING CARM-PARM.                                      
059500 1160-EXIT.                                                               
059800     EXIT.                                                                
059900*                                                                         
060000 1180-WRITE-DETAIL-LINE.                                                  
060100     MOVE SPACES TO RENTAL-REPORT-RECORD.                                 
060200     MOVE 'NEW' TO RPT-DET-TYPE.                                          
060300     MOVE WS-NEXT-RENTAL-ID TO RPT-DET-RENTID.                            
060400     MOVE REQ-CUST-ID TO RPT-DET-CUSTID.                                  
060500     STRING WS-CUST-FOUND-FIRST DELIMITED BY SPACE                        
060600         ' ' DELIMITED BY SIZE                                            
060700         WS-CUST-FOUND-LAST DELIMITED BY SPACE                            
060800         INTO RPT-DET-CUSTNAME.                                           
060900     MOVE REQ-CAR-ID TO RPT-DET-CARID.                                    
061000     STRING WS-CAR-FOUND-MAKE DELIMITED BY SPACE                          
061100         ' ' DELIMITED BY SIZE                                            
061200         WS-CAR-FOUND-MODEL DELIMITED BY SPACE                            
061300         INTO RPT-DET-MAKEMODEL.                                          
061400     MOVE REQ-START-DATE TO RPT-DET-START.                                
061500     MOVE REQ-END-DATE TO RPT-DET-END.                                    
061600     MOVE WS-RENTAL-DAYS TO RPT-DET-DAYS.                                 
061700     MOVE WS-CAR-FOUND-RATE TO RPT-DET-RATE.                              
061800     MOVE RENT-TOTAL-COST TO RPT-DET-TOTAL.                               
061900     MOVE RPT-DETAIL-LINE TO RENTAL-REPORT-RECORD.                        
062000     WRITE RENTAL-REPORT-RECORD.                                          
062100 1180-EXIT.                                                               
062200     EXIT.                                                                
062300*                                                                         
062400 1190-WRITE-REJECT-LINE.                                                  
062500     MOVE SPACES TO RENTAL-REPORT-RECORD.                                 
062600     MOVE REQ-CUST-ID TO RPT-REJ-CUSTID.                                  
062700     MOVE REQ-CAR-ID TO RPT-REJ-CARID.                                    
062800     MOVE WS-REJECT-REASON TO RPT-REJ-REASON.                             
062900     MOVE RPT-REJECT-LINE TO RENTAL-REPORT-RECORD.                        
063000     WRITE RENTAL-REPORT-RECORD.                                          
063100 1190-EXIT.                                                               
063200     EXIT.                                                                
063300*                                                                         
063400*--- CLOSE OUT AN ACTIVE RENTAL ON A RETURN REQUEST - THE ---             
063500*--- TOTAL COST IS NOT RECOMPUTED ON COMPLETION -------------             
063600 2000-RETURN-RENTAL.                                                      
063650     MOVE 'Y' TO WS-REJECT-SW.                                            
063800     SEARCH ALL RENTTAB-ENTRY                                             
063900         WHEN RENTTAB-ID (RENT-IDX) = REQ-RENTAL-ID                       
064000             PERFORM 2050-POST-RETURN THRU 2050-EXIT                      
064100     END-SEARCH.                                                          
064200     IF NOT REQUEST-REJECTED                                              
064300         ADD 1 TO WS-RETURNS-DONE                                         
064400     ELSE                                                                 
064500         MOVE 'RENTAL NOT FOUND' TO WS-REJECT-REASON                      
064600         PERFORM 1190-WRITE-REJECT-LINE THRU 1190-EXIT                    
064700     END-IF.                                                              
064800 2000-EXIT.                                                               
064900     EXIT.                                                                
065000*                                                                         
065100 2050-POST-RETURN.                                                        
065150     MOVE 'N' TO WS-REJECT-SW.                                            
065200     MOVE REQ-RETURN-DATE TO RENTTAB-ACT-RETURN (RENT-IDX).               
065300     MOVE 'C' TO RENTTAB-STATUS (RENT-IDX).                               
065400     MOVE RENTTAB-CAR-ID (RENT-IDX) TO CARM-SEARCH-CAR-ID.                
065500     MOVE 'A' TO CARM-NEW-STATUS.                                         
065600     MOVE 'SETST ' TO CARM-FUNCTION.                                      
065700     CALL 'CARMSTR' USING CARM-PARM.                                      
065720*--- THE CUSTOMER NAME AND MAKE/MODEL ON A RETURN LINE - THE --           
065730*--- SETST CALL ABOVE DOES NOT RETURN CARM-CAR-OUT, SO FIND --            
065740*--- IS CALLED SEPARATELY BELOW, THE SAME AS A NEW RENTAL --              
065750     MOVE RENTTAB-CUST-ID (RENT-IDX) TO CUSTM-SEARCH-CUST-ID.             
065760     MOVE 'FIND  ' TO CUSTM-FUNCTION.                                     
065770     CALL 'CUSTMSTR' USING CUSTM-PARM.                                    
065780     IF NOT CUSTM-NOT-FOUND                                               
065790         MOVE CUSTM-CUST-OUT TO WS-CUST-FOUND                             
065800     END-IF.                                                              
065805     MOVE RENTTAB-CAR-ID (RENT-IDX) TO CARM-SEARCH-CAR-ID.                
065810     MOVE 'FIND  ' TO CARM-FUNCTION.                                      
065815     CALL 'CARMSTR' USING CARM-PARM.                                      
065820     IF NOT CARM-NOT-FOUND                                                
065825         MOVE CARM-CAR-OUT TO WS-CAR-FOUND                                
065830     END-IF.                                                              
065840     MOVE SPACES TO RENTAL-REPORT-RECORD.                                 
065900     MOVE 'RETURN' TO RPT-DET-TYPE.                                       
066000     MOVE RENTTAB-ID (RENT-IDX) TO RPT-DET-RENTID.                        
066100     MOVE RENTTAB-CUST-ID (RENT-IDX) TO RPT-DET-CUSTID.                   
066150     STRING WS-CUST-FOUND-FIRST DELIMITED BY SPACE                        
066160         ' ' DELIMITED BY SIZE                                            
066170         WS-CUST-FOUND-LAST DELIMITED BY SPACE                            
066180         INTO RPT-DET-CUSTNAME.                                           
066200     MOVE RENTTAB-CAR-ID (RENT-IDX) TO RPT-DET-CARID.                     
066250     STRING WS-CAR-FOUND-MAKE DELIMITED BY SPACE                          
066260         ' ' DELIMITED BY SIZE                                            
066270         WS-CAR-FOUND-MODEL DELIMITED BY SPACE                            
066280         INTO RPT-DET-MAKEMODEL.                                          
066300     MOVE RENTTAB-START-DATE (RENT-IDX) TO RPT-DET-START.                 
066400     MOVE RENTTAB-END-DATE (RENT-IDX) TO RPT-DET-END.                     
066500     MOVE 0 TO RPT-DET-DAYS.                                              
066600     MOVE 0 TO RPT-DET-RATE.                                              
066700     MOVE RENTTAB-TOTAL-COST (RENT-IDX) TO RPT-DET-TOTAL.                 
066800     MOVE RPT-DETAIL-LINE TO RENTAL-REPORT-RECORD.                        
066900     WRITE RENTAL-REPORT-RECORD.                                          
067000 2050-EXIT.                                                               
067100     EXIT.                                                                
067200*                                                                         
067300*--- LIST EVERY RENTAL STILL ACTIVE PAST ITS SCHEDULED END --             
067400*--- DATE AS OF THE RUN'S BUSINESS DATE ----------------------            
067500 3000-SCAN-OVERDUE.                                                       
067600     MOVE SPACES TO RENTAL-REPORT-RECORD.                                 
067700     MOVE WS-BUSDATE-MM TO RPT-OVH-MM.                                    
067800     MOVE WS-BUSDATE-DD TO RPT-OVH-DD.                                    
067900     MOVE WS-SPLIT-YYYY TO RPT-OVH-CCYY.                                  
068000     MOVE RPT-OVERDUE-HDR TO RENTAL-REPORT-RECORD.                        
068100     WRITE RENTAL-REPORT-RECORD.                                          
068200     PERFORM 3010-TEST-ONE-OVERDUE THRU 3010-EXIT                         
068300         VARYING WS-LOOP-IDX FROM 1 BY 1                                  
068400         UNTIL WS-LOOP-IDX > RENTTAB-COUNT.                               
068500 3000-EXIT.                                                               
068600     EXIT.                                                                
068700*                                                                         
068800 3010-TEST-ONE-OVERDUE.                                                   
068900     IF RENTTAB-STATUS (WS-LOOP-IDX) = 'A'                                
069000         AND RENTTAB-END-DATE (WS-LOOP-IDX) < WS-BUSDATE-NUM              
069100         MOVE RENTTAB-END-DATE (WS-LOOP-IDX) TO WS-SPLIT-DATE-NUM         
069200         PERFORM 1250-CALC-JULIAN-DAY THRU 1250-EXIT                      
069300         COMPUTE WS-OVERDUE-DAYS =                                        
069400             WS-BUSDATE-JDN - WS-JUL-RESULT                               
069500         MOVE SPACES TO RENTAL-REPORT-RECORD                              
069600         MOVE RENTTAB-ID (WS-LOOP-IDX) TO RPT-OVD-RENTID                  
069700         MOVE RENTTAB-CUST-ID (WS-LOOP-IDX) TO RPT-OVD-CUSTID             
069800         MOVE RENTTAB-CAR-ID (WS-LOOP-IDX) TO RPT-OVD-CARID               
069900         MOVE RENTTAB-END-DATE (WS-LOOP-IDX) TO RPT-OVD-ENDDATE           
070000         MOVE WS-OVERDUE-DAYS TO RPT-OVD-DAYSOVER                         
070100         MOVE RPT-OVERDUE-LINE TO RENTAL-REPORT-RECORD                    
070200         WRITE RENTAL-REPORT-RECORD                                       
070300         ADD 1 TO WS-OVERDUE-COUNT                                        
070400     END-IF.                                                              
070500 3010-EXIT.                                                               
070600     EXIT.                                                                
070700*                                                                         
070800 8000-WRITE-TRAILER.                                                      
070900     MOVE SPACES TO RENTAL-REPORT-RECORD.                                 
071000     MOVE WS-NEW-ACCEPTED TO RPT-TRL-ACCEPTED.                            
071100     MOVE WS-NEW-REJECTED TO RPT-TRL-REJECTED.                            
071200     MOVE WS-RETURNS-DONE TO RPT-TRL-RETURNS.                             
071300     MOVE RPT-TRAILER-LINE TO RENTAL-REPORT-RECORD.                       
071400     WRITE RENTAL-REPORT-RECORD.                                          
071500     MOVE SPACES TO RENTAL-REPORT-RECORD.                                 
071600     MOVE WS-OVERDUE-COUNT TO RPT-TRL-OVERDUE.                            
071700     MOVE WS-TOTAL-BILLED TO RPT-TRL-TOTAL.                               
071800     MOVE RPT-TRAILER-LINE2 TO RENTAL-REPORT-RECORD.                      
071900     WRITE RENTAL-REPORT-RECORD.                                          
072000 8000-EXIT.                                                               
072100     EXIT.                                                                
072200*                                                                         
072300 9000-REWRITE-RENTAL-MASTER.                                              
072400     OPEN OUTPUT RENTAL-MASTER-FILE.                                      
072500     IF NOT RENTMAST-OK                                                   
072600         GO TO 9000-EXIT                                                  
072700     END-IF.                                                              
072800     PERFORM 9010-WRITE-ONE-RENTAL THRU 9010-EXIT                         
072900         VARYING WS-LOOP-IDX FROM 1 BY 1                                  
073000         UNTIL WS-LOOP-IDX > RENTTAB-COUNT.                               
073100     CLOSE RENTAL-MASTER-FILE.                                            
073200 9000-EXIT.                                                               
073300     EXIT.                                                                
073400*                                                                         
073500 9010-WRITE-ONE-RENTAL.                                                   
073600     MOVE RENTTAB-ID (WS-LOOP-IDX)     TO RENT-ID.                        
073700     MOVE RENTTAB-CUST-ID (WS-LOOP-IDX) TO RENT-CUST-ID.                  
073800     MOVE RENTTAB-CAR-ID (WS-LOOP-IDX)  TO RENT-CAR-ID.                   
073900     MOVE RENTTAB-START-DATE (WS-LOOP-IDX)                                
074000         TO RENT-START-DATE.                                              
074100     MOVE RENTTAB-END-DATE (WS-LOOP-IDX) TO RENT-END-DATE.                
074200     MOVE RENTTAB-ACT-RETURN (WS-LOOP-IDX)                                
074300         TO RENT-ACTUAL-RETURN.                                           
074400     MOVE RENTTAB-TOTAL-COST (WS-LOOP-IDX)                                
074500         TO RENT-TOTAL-COST.                                              
074600     MOVE RENTTAB-STATUS (WS-LOOP-IDX)  TO RENT-STATUS.                   
074700     MOVE RENTTAB-NOTES (WS-LOOP-IDX)   TO RENT-NOTES.                    
074800     WRITE RENTAL-MASTER-RECORD.                                          
074900 9010-EXIT.                                                               
075000     EXIT.                                                                
