000100*****************************************************************         
000200* RENTMAST  -  RENTAL TRANSACTION MASTER RECORD LAYOUT                    
000300*                                                                         
000400*    ONE ENTRY PER RENTAL AGREEMENT, FROM CREATION THROUGH                
000500*    RETURN.  KEYED ON RENT-ID, ASCENDING, ONE RECORD PER LINE            
000600*    ON RENTAL-MASTER.  RENT-ID IS ASSIGNED BY RENTBAT AT                 
000700*    CREATION TIME (NEXT-NUMBER, NOT REUSED).                             
000800*                                                                         
000900*    HISTORY                                                              
001000*    -------                                                              
001100*    1988-04-18  RBW   ORIGINAL LAYOUT - CARRIED START/END DATE           
001200*                       ONLY, NO ACTUAL-RETURN (RETURNS WERE A            
001300*                       SEPARATE LOG AT THE TIME).                        
001400*    1992-10-09  RBW   FOLDED THE RETURN LOG INTO THIS RECORD -           
001500*                       ADDED RENT-ACTUAL-RETURN, RENT-STATUS.            
001600*    1999-02-11  DPK   Y2K - ALL THREE DATE FIELDS CONFIRMED              
001700*                       CCYYMMDD, FULL FOUR-DIGIT YEAR.                   
001800*    2004-08-30  LMT   ADDED THE CCYY/MM/DD REDEFINES BELOW FOR           
001900*                       THE CALENDAR DAY-COUNT ROUTINE. TKT 4511.         
002000*    2006-01-05  LMT   RENT-TOTAL-COST REPACKED COMP-3 TO MATCH           
002100*                       THE REST OF THE FLEET FILES. TKT 4698.            
002200*****************************************************************         
002300 01  RENTAL-MASTER-RECORD.                                                
002400*--- PRIMARY KEY ------------------------------------------------         
002500     05  RENT-KEY.                                                        
002600         10  RENT-ID                PIC 9(06).                            
002700*--- PARTIES TO THE AGREEMENT -----------------------------------         
002800     05  RENT-CUST-ID               PIC 9(06).                            
002900     05  RENT-CAR-ID                PIC 9(06).                            
003000*--- SCHEDULE / ACTUAL DATES - CCYYMMDD -------------------------         
003100     05  RENT-START-DATE            PIC 9(08).                            
003200     05  RENT-START-DATE-X REDEFINES RENT-START-DATE.                     
003300         10  RENT-START-CC          PIC 9(02).                            
003400         10  RENT-START-YY          PIC 9(02).                            
003500         10  RENT-START-MM          PIC 9(02).                            
003600         10  RENT-START-DD          PIC 9(02).                            
003700     05  RENT-END-DATE               PIC 9(08).                           
003800     05  RENT-END-DATE-X REDEFINES RENT-END-DATE.                         
003900         10  RENT-END-CC            PIC 9(02).                            
004000         10  RENT-END-YY            PIC 9(02).                            
004100         10  RENT-END-MM            PIC 9(02).                            
004200         10  RENT-END-DD            PIC 9(02).                            
004300     05  RENT-ACTUAL-RETURN         PIC 9(08).                            
004400     05  RENT-ACTUAL-RETURN-X REDEFINES RENT-ACTUAL-RETURN.               
004500         10  RENT-RTN-CC            PIC 9(02).                            
004600         10  RENT-RTN-YY            PIC 9(02).                            
004700         10  RENT-RTN-MM            PIC 9(02).                            
004800         10  RENT-RTN-DD            PIC 9(02).                            
004900*--- CHARGE / STATUS --------------------------------------------         
005000     05  RENT-TOTAL-COST            PIC 9(08)V99 COMP-3.                  
005100     05  RENT-STATUS                PIC X(01).                            
005200         88  RENT-ACTIVE                VALUE 'A'.                        
005300         88  RENT-COMPLETED             VALUE 'C'.                        
005400         88  RENT-CANCELLED             VALUE 'X'.                        
005500         88  RENT-STATUS-VALID          VALUE 'A' 'C' 'X'.                
005600     05  RENT-NOTES                 PIC X(40).                            
005700*--- PAD TO PLANNED RECORD WIDTH --------------------------------         
005800     05  FILLER                     PIC X(41).                            
